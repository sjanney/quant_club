000100*---------------------------------------------------------------*
000200*  TRDSIN    - ORDER-SIZING INPUT RECORD (SIZE-IN-FILE).  FIRST  *
000300*  RECORD ON THE FILE IS THE CONTROL RECORD (PORTFOLIO TOTALS);  *
000400*  EVERY RECORD AFTER IT IS A DETAIL RECORD - ONE PER SYMBOL     *
000500*  THAT EITHER CARRIES A SIGNAL SCORE THIS RUN OR IS CURRENTLY   *
000600*  HELD (OR BOTH).  QTDSIZE (PARA D0001/E0001) TELLS THE TWO     *
000700*  APART ON SIN-REC-TYPE.                                        *
000800*---------------------------------------------------------------*
000900 01  SIZE-INPUT-RECORD.
001000     05  SIN-REC-TYPE                PIC X(01).
001100         88  SIN-IS-CONTROL                    VALUE 'C'.
001200         88  SIN-IS-DETAIL                     VALUE 'D'.
001300     05  SIN-DETAIL-DATA.
001400         10  SIN-SYMBOL               PIC X(08).
001500         10  SIN-SCORE                PIC S9(03)V99.
001600         10  SIN-PRICE                PIC S9(07)V9(04).
001700         10  SIN-CUR-QTY              PIC S9(09).
001800         10  FILLER                   PIC X(46).
001900*---------------------------------------------------------------*
002000*  CONTROL-RECORD VIEW - PORTFOLIO TOTALS AS OF THE CLOSE THIS   *
002100*  SIZING RUN IS ACTING ON.                                       *
002200*---------------------------------------------------------------*
002300     05  SIN-CONTROL-DATA REDEFINES SIN-DETAIL-DATA.
002400         10  SIN-EQUITY               PIC S9(11)V99.
002500         10  SIN-CASH                 PIC S9(11)V99.
002600         10  SIN-HWM                  PIC S9(11)V99.
002700         10  SIN-DRAWDOWN-PCT         PIC S9(05)V99.
002800         10  SIN-OPEN-POS-COUNT       PIC 9(03).
002900         10  FILLER                   PIC X(30).

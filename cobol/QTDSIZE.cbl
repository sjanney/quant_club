000100******************************************************************
000200*                                                                *
000300* PROGRAM-ID.   QTDSIZE                                         *
000400* AUTHOR.       D. K. SEEVER                                    *
000500* INSTALLATION. DESK QUANT SYSTEMS - BATCH ANALYTICS GROUP       *
000600* DATE-WRITTEN. 1991-04-02                                      *
000700* DATE-COMPILED.                                                *
000800* SECURITY.     UNCLASSIFIED - INTERNAL DESK USE ONLY           *
000900*                                                                *
001000* PURPOSE.      TAKES THE PORTFOLIO SNAPSHOT AND THE SIGNAL      *
001100*   SCORES PRODUCED BY QTDBTCH (OR BY THE OVERNIGHT SCORING RUN  *
001200*   WHEN THIS IS BEING USED LIVE RATHER THAN IN BACKTEST) AND    *
001300*   TURNS THEM INTO SIZED CANDIDATE ORDERS.  EVERY CANDIDATE     *
001400*   ORDER IS PASSED THROUGH THE RISK MANAGER (PER-TRADE CHECKS,  *
001500*   PORTFOLIO CHECKS, SECTOR CHECKS) BEFORE IT IS WRITTEN TO     *
001600*   THE OUTPUT ORDER FILE.  THIS PROGRAM DOES NOT ITSELF PLACE   *
001700*   ANY ORDER WITH A BROKER - IT ONLY DECIDES SIZE AND PASS/     *
001800*   REJECT STATUS.                                               *
001900*                                                                *
002000*   C H A N G E   L O G                                          *
002100*                                                                *
002200*   1991-04-02  DKS  TD-030  ORIGINAL WRITE-UP.  SPLIT OUT OF    *
002300*                    QTDBTCH SO THE SIZING/RISK LOGIC COULD BE   *
002400*                    RUN STAND-ALONE AGAINST A LIVE SNAPSHOT.    *
002500*   1991-09-17  DKS  TD-034  ADDED THE PER-SECTOR EXPOSURE       *
002600*                    CHECK - DESK HEAD WANTED NO MORE THAN 30%   *
002700*                    OF EQUITY IN ANY ONE SECTOR.                *
002800*   1992-06-05  ROB  TD-041  FIXED A ROUNDING BUG IN THE TARGET  *
002900*                    SHARE COMPUTATION - WAS ROUNDING INSTEAD OF *
003000*                    TRUNCATING, WHICH LET ORDERS EXCEED THE     *
003100*                    NOTIONAL-PCT LIMIT ON HIGH-PRICED NAMES.    *
003200*   1993-02-11  LMP  TD-048  CONVICTION RANKING ADDED - PLAIN    *
003300*                    SCORE ORDER WAS PICKING TOO MANY MARGINAL   *
003400*                    LONGS OVER STRONG SHORTS.                   *
003500*   1994-11-30  CDW  TD-057  DRAWDOWN GATE - NO NEW POSITIONS    *
003600*                    OPENED WHILE THE DESK IS OVER ITS MAX       *
003700*                    DRAWDOWN.  EXISTING POSITIONS MAY STILL BE  *
003800*                    TRIMMED.                                    *
003900*   1996-03-14  DKS  TD-063  LEVERAGE CHECK NOW INCLUDES HELD    *
004000*                    POSITIONS, NOT JUST TODAY'S CANDIDATE       *
004100*                    ORDERS - GROSS EXPOSURE WAS BEING UNDER-    *
004200*                    COUNTED.                                    *
004300*   1998-08-14  MOK  TD-071  Y2K REMEDIATION - CONTROL AND       *
004400*                    DETAIL RECORDS ALREADY CARRIED 4-DIGIT      *
004500*                    YEARS FROM QTDBTCH, SO ONLY THE REPORT      *
004600*                    HEADER DATE EDIT NEEDED CHANGING.           *
004700*   1999-01-11  MOK  TD-071B  Y2K FOLLOW-UP - CONFIRMED WITH     *
004800*                    QA THAT NO CENTURY WINDOWING LOGIC OF ANY   *
004900*                    KIND REMAINS IN THIS PROGRAM.               *
005000*   2001-05-22  CDW  TD-084  MIN/MAX POSITION COUNT BAND ADDED   *
005100*                    TO THE PORTFOLIO-LEVEL CHECKS.               *
005200*   2005-10-09  MOK  TD-096  SHORTABLE-SET CHECK MOVED HERE FROM *
005300*                    QTDBTCH SO THE SAME GATE APPLIES WHETHER    *
005400*                    THIS RUNS AGAINST BACKTEST OR LIVE DATA.    *
005500*   2009-07-01  JPT  TD-108  SECTOR MAP TABLE EXPANDED FROM 6 TO *
005600*                    10 NAMES AS THE DESK'S UNIVERSE GREW.       *
005700*   2013-06-19  JPT  TD-121  ALL LOOPING RE-DONE AS OUT-OF-LINE  *
005800*                    PERFORM...THRU PARAGRAPHS - SAME CLEAN-UP   *
005900*                    JUST DONE TO QTDBTCH, DONE HERE TOO SO THE  *
006000*                    TWO PROGRAMS READ THE SAME WAY.              *
006100*   2016-02-08  JPT  TD-129  RISK-CHECK RESULT LINES ADDED TO    *
006200*                    THE REPORT - AUDIT ASKED FOR A WRITTEN      *
006300*                    RECORD OF EVERY CHECK RUN, NOT JUST THE     *
006400*                    REJECTS.                                    *
006410*   2018-05-04  JPT  TD-137  SECTOR CHECK WAS ONLY SEEING TODAY'S *
006420*                    CANDIDATE ORDERS - HELD POSITIONS NEVER FED  *
006430*                    A BUCKET UNLESS RE-SIZED THIS RUN, SO REAL   *
006440*                    SECTOR CONCENTRATION IN THE BOOK WAS NOT     *
006450*                    BEING CHECKED.  EXPOSURE BUCKETS NOW SEEDED  *
006460*                    FROM EVERY HELD DETAIL RECORD'S MARKET VALUE *
006470*                    BEFORE ANY CANDIDATE IS SIZED.  ALSO ADDED A *
006480*                    REAL UNKNOWN BUCKET TO THE SECTOR MAP - A    *
006490*                    SYMBOL DROPPED OFF THE MAP WAS SILENTLY      *
006500*                    FALLING INTO THE LAST NAMED SECTOR.          *
006510*   2018-11-19  JPT  TD-142  CANDIDATE ORDER LISTING WAS PRINTING *
006520*                    SYMBOL AND SIDE ONLY - QTY/PRICE/NOTIONAL/   *
006530*                    STATUS/REASON WERE BLANK BECAUSE THE PRINT   *
006540*                    PASS RAN AFTER THE ORDER WORK AREA HAD BEEN  *
006550*                    OVERWRITTEN BY THE LAST CANDIDATE SIZED.     *
006560*                    SIZING OUTCOME NOW CARRIED ON THE DETAIL     *
006570*                    ENTRY ITSELF SO THE REPORT PASS CAN GET AT   *
006580*                    IT.                                         *
006581*   2021-09-27  RTN  TD-146  INTERNAL AUDIT FOUND THREE SIZING/   *
006582*                    RISK DEFECTS: (1) J0001-RISK-CHECK-ORDER     *
006583*                    DIVIDED BY WS-EQUITY WITH NO ZERO-EQUITY     *
006584*                    GUARD - ABENDED INSTEAD OF REJECTING ON A    *
006585*                    ZERO-EQUITY RUN; (2) TD-063'S CLAIM THAT     *
006586*                    THE LEVERAGE CHECK COUNTS HELD POSITIONS WAS *
006587*                    NEVER ACTUALLY WIRED UP - WS-GROSS-EXPOSURE  *
006588*                    WAS ONLY EVER TOUCHED BY TODAY'S CANDIDATES; *
006589*                    NOW SEEDED FROM HELD DETAIL RECORDS IN       *
006590*                    E0004-SEED-ONE-SECTOR, SAME PASS AS TD-137'S *
006591*                    SECTOR SEEDING; (3) H0002-SIZE-ONE-ORDER     *
006592*                    SKIPPED A CANDIDATE ENTIRELY ONCE ITS SIDE   *
006593*                    WENT TO SPACES INSTEAD OF FLATTENING IT -    *
006594*                    A HELD NAME WHOSE SCORE DECAYED TO NEUTRAL,  *
006595*                    OR A SHORT THAT LOST ITS SHORTABLE STATUS,   *
006596*                    WAS NEVER CLOSED OUT.  ALL THREE FIXED.       *
006597*                                                                *
006600******************************************************************
006700       IDENTIFICATION DIVISION.
006800       PROGRAM-ID.    QTDSIZE.
006900       AUTHOR.        D. K. SEEVER.
007000       INSTALLATION.  DESK QUANT SYSTEMS - BATCH ANALYTICS GROUP.
007100       DATE-WRITTEN.  1991-04-02.
007200       DATE-COMPILED.
007300       SECURITY.      UNCLASSIFIED - INTERNAL DESK USE ONLY.
007400       ENVIRONMENT DIVISION.
007500       CONFIGURATION SECTION.
007600       SPECIAL-NAMES.
007700           C01 IS TOP-OF-FORM.
007800       INPUT-OUTPUT SECTION.
007900       FILE-CONTROL.
008000           SELECT SIZE-IN-FILE  ASSIGN TO SIZEIN
008100               ORGANIZATION IS SEQUENTIAL
008200               FILE STATUS IS WS-SIN-STATUS.
008300           SELECT SIZE-OUT-FILE ASSIGN TO SIZEOUT
008400               ORGANIZATION IS SEQUENTIAL
008500               FILE STATUS IS WS-SOUT-STATUS.
008600           SELECT SIZE-RPT-FILE ASSIGN TO SIZERPT
008700               ORGANIZATION IS SEQUENTIAL
008800               FILE STATUS IS WS-SRPT-STATUS.
008900       DATA DIVISION.
009000       FILE SECTION.
009100       FD  SIZE-IN-FILE
009200           RECORDING MODE IS F
009300           RECORD CONTAINS 80 CHARACTERS
009400           LABEL RECORDS ARE STANDARD.
009500           COPY TRDSIN.
009600       FD  SIZE-OUT-FILE
009700           RECORDING MODE IS F
009800           RECORD CONTAINS 100 CHARACTERS
009900           LABEL RECORDS ARE STANDARD.
010000           COPY TRDORD.
010100       FD  SIZE-RPT-FILE
010200           RECORDING MODE IS F
010300           RECORD CONTAINS 132 CHARACTERS
010400           LABEL RECORDS ARE STANDARD.
010500           COPY TRDSRP.
010600       WORKING-STORAGE SECTION.
010700*---------------------------------------------------------------*
010800*  FILE STATUS AND I/O COUNTER FIELDS                            *
010900*---------------------------------------------------------------*
011000       01  WS-FILE-FIELDS.
011100           05  WS-SIN-STATUS               PIC X(02).
011200               88  WS-SIN-OK                         VALUE '00'.
011300               88  WS-SIN-EOF                         VALUE '10'.
011400           05  WS-SOUT-STATUS              PIC X(02).
011500               88  WS-SOUT-OK                         VALUE '00'.
011600           05  WS-SRPT-STATUS              PIC X(02).
011700               88  WS-SRPT-OK                         VALUE '00'.
011800           05  WS-RECS-READ                PIC 9(05)     COMP
011900                                            VALUE 0.
012000           05  WS-RECS-WRITTEN             PIC 9(05)     COMP
012100                                            VALUE 0.
012200           05  WS-RPT-LINES-WRITTEN        PIC 9(05)     COMP
012300                                            VALUE 0.
012400           05  FILLER                      PIC X(08).
012500*---------------------------------------------------------------*
012600*  SWITCHES                                                      *
012700*---------------------------------------------------------------*
012800       01  WS-SWITCHES.
012900           05  WS-DET-EOF-SW               PIC X(01)     VALUE 'N'.
013000               88  WS-DET-EOF                         VALUE 'Y'.
013100           05  WS-SWAPPED-SW               PIC X(01)     VALUE 'N'.
013200               88  WS-SWAPPED                         VALUE 'Y'.
013300           05  WS-FOUND-SW                 PIC X(01)     VALUE 'N'.
013400               88  WS-FOUND                           VALUE 'Y'.
013500           05  WS-RISK-OFF-SW              PIC X(01)     VALUE 'N'.
013600               88  WS-RISK-OFF                        VALUE 'Y'.
013700           05  WS-SHORTABLE-SW             PIC X(01)     VALUE 'N'.
013800               88  WS-IS-SHORTABLE                    VALUE 'Y'.
013810           05  WS-FLATTEN-SW               PIC X(01)     VALUE 'N'.
013820               88  WS-FLATTEN                        VALUE 'Y'.
013900           05  FILLER                      PIC X(05).
014000*---------------------------------------------------------------*
014100*  RUN-CONSTANTS COPYBOOK AND SHORTABLE-SYMBOL TABLE             *
014200*---------------------------------------------------------------*
014300           COPY TRDCFG.
014400*---------------------------------------------------------------*
014500*  PORTFOLIO TOTALS OFF THE CONTROL RECORD                       *
014600*---------------------------------------------------------------*
014700       01  WS-PORTFOLIO-FIELDS.
014800           05  WS-EQUITY                   PIC S9(11)V99.
014900           05  WS-CASH                     PIC S9(11)V99.
015000           05  WS-HWM                      PIC S9(11)V99.
015100           05  WS-DRAWDOWN-PCT             PIC S9(05)V99.
015200           05  WS-OPEN-POS-COUNT           PIC 9(03)     COMP.
015300           05  WS-PROJ-POS-COUNT           PIC 9(03)     COMP.
015400           05  FILLER                      PIC X(06).
015500*---------------------------------------------------------------*
015600*  CANDIDATE / HELD-POSITION DETAIL TABLE - BUILT FROM EVERY     *
015700*  DETAIL RECORD ON SIZE-IN-FILE.  A ZERO SCORE MEANS THE        *
015800*  SYMBOL CARRIED NO SIGNAL THIS RUN AND IS HELD-ONLY.           *
015900*---------------------------------------------------------------*
016000       01  DETAIL-TABLE.
016100           05  DETAIL-COUNT                PIC 9(03)     COMP
016200                                            VALUE 0.
016300           05  DETAIL-ENTRY OCCURS 20 TIMES
016400                            INDEXED BY DET-IDX, DET-IDX2.
016500               10  DET-SYMBOL              PIC X(08).
016600               10  DET-SCORE               PIC S9(03)V99.
016700               10  DET-PRICE               PIC S9(07)V9(04).
016800               10  DET-CUR-QTY             PIC S9(09).
016900               10  DET-CONVICTION          PIC S9(03)V99.
017000               10  DET-SIDE                PIC X(05).
017010*  TD-142 - SIZING OUTCOME CARRIED HERE SO THE REPORT PASS CAN
017020*  PRINT THE SAME LINE THAT WENT TO SIZE-OUT-FILE.
017030               10  DET-ORD-QTY             PIC S9(09).
017040               10  DET-ORD-NOTIONAL        PIC S9(11)V99.
017050               10  DET-ORD-STATUS          PIC X(10).
017060               10  DET-ORD-REASON          PIC X(40).
017100               10  FILLER                  PIC X(04).
017200           05  FILLER                      PIC X(04).
017300*---------------------------------------------------------------*
017400*  SWAP BUFFER FOR THE CONVICTION BUBBLE-SORT                   *
017500*---------------------------------------------------------------*
017600       01  DET-TEMP-ENTRY.
017700           05  DTMP-SYMBOL                 PIC X(08).
017800           05  DTMP-SCORE                  PIC S9(03)V99.
017900           05  DTMP-PRICE                  PIC S9(07)V9(04).
018000           05  DTMP-CUR-QTY                PIC S9(09).
018100           05  DTMP-CONVICTION             PIC S9(03)V99.
018200           05  DTMP-SIDE                   PIC X(05).
018210           05  DTMP-ORD-QTY                PIC S9(09).
018220           05  DTMP-ORD-NOTIONAL           PIC S9(11)V99.
018230           05  DTMP-ORD-STATUS             PIC X(10).
018240           05  DTMP-ORD-REASON             PIC X(40).
018300           05  FILLER                      PIC X(04).
018400*---------------------------------------------------------------*
018500*  HARD-CODED SYMBOL-TO-SECTOR MAP FOR THE SECTOR-EXPOSURE       *
018600*  CHECK.  ANY SYMBOL NOT LISTED HERE FALLS THROUGH TO           *
018700*  'UNKNOWN' IN PARA L0001-FIND-SECTOR.                          *
018800*---------------------------------------------------------------*
018900       01  SECT-MAP-TABLE.
019000           05  SECT-MAP-ENTRY OCCURS 11 TIMES
019100                              INDEXED BY SECT-IDX, SECT-IDX2.
019200               10  SECT-SYMBOL             PIC X(08).
019300               10  SECT-NAME               PIC X(12).
019400               10  SECT-EXPOSURE-AMT       PIC S9(11)V99
019500                                            VALUE 0.
019600               10  FILLER                  PIC X(03).
019700           05  FILLER                      PIC X(04).
019800       01  SECT-MAP-VALUES REDEFINES SECT-MAP-TABLE.
019900           05  FILLER                      PIC X(20)
020000                                    VALUE 'AAPL    TECHNOLOGY  '.
020100           05  FILLER                      PIC X(16) VALUE ZERO.
020200           05  FILLER                      PIC X(20)
020300                                    VALUE 'MSFT    TECHNOLOGY  '.
020400           05  FILLER                      PIC X(16) VALUE ZERO.
020500           05  FILLER                      PIC X(20)
020600                                    VALUE 'XOM     ENERGY      '.
020700           05  FILLER                      PIC X(16) VALUE ZERO.
020800           05  FILLER                      PIC X(20)
020900                                    VALUE 'JPM     FINANCIALS  '.
021000           05  FILLER                      PIC X(16) VALUE ZERO.
021100           05  FILLER                      PIC X(20)
021200                                    VALUE 'PFE     HEALTHCARE  '.
021300           05  FILLER                      PIC X(16) VALUE ZERO.
021400           05  FILLER                      PIC X(20)
021500                                    VALUE 'KO      STAPLES     '.
021600           05  FILLER                      PIC X(16) VALUE ZERO.
021700           05  FILLER                      PIC X(20)
021800                                    VALUE 'BA      INDUSTRIALS '.
021900           05  FILLER                      PIC X(16) VALUE ZERO.
022000           05  FILLER                      PIC X(20)
022100                                    VALUE 'CAT     INDUSTRIALS '.
022200           05  FILLER                      PIC X(16) VALUE ZERO.
022300           05  FILLER                      PIC X(20)
022400                                    VALUE 'DELL    TECHNOLOGY  '.
022500           05  FILLER                      PIC X(16) VALUE ZERO.
022600           05  FILLER                      PIC X(20)
022700                                    VALUE 'HPQ     TECHNOLOGY  '.
022800           05  FILLER                      PIC X(16) VALUE ZERO.
022810           05  FILLER                      PIC X(20)
022820                                    VALUE 'UNKNOWN UNKNOWN     '.
022830           05  FILLER                      PIC X(16) VALUE ZERO.
022900*---------------------------------------------------------------*
023000*  ORDER-SIZING AND RISK-CHECK WORK AREA                         *
023100*---------------------------------------------------------------*
023200       01  WS-ORDER-WORK.
023300           05  WS-TARGET-NOTIONAL          PIC S9(11)V99.
023400           05  WS-TARGET-SHARES            PIC S9(09).
023500           05  WS-DELTA-QTY                PIC S9(09).
023550           05  WS-HELD-MKT-VALUE           PIC S9(11)V99.
023600           05  WS-ORDER-NOTIONAL           PIC S9(11)V99.
023700           05  WS-GROSS-EXPOSURE           PIC S9(11)V99.
023800           05  WS-LEVERAGE-RATIO           PIC S9V9(4).
023900           05  WS-POSITION-RATIO           PIC S9V9(4).
024000           05  WS-SECTOR-RATIO             PIC S9V9(4).
024100           05  WS-ORDERS-WRITTEN           PIC 9(03)     COMP
024200                                            VALUE 0.
024300           05  WS-TOTAL-BUY-NOTIONAL       PIC S9(11)V99
024400                                            VALUE 0.
024500           05  WS-TOTAL-SELL-NOTIONAL      PIC S9(11)V99
024600                                            VALUE 0.
024700           05  FILLER                      PIC X(08).
024800*---------------------------------------------------------------*
024900*  MOVE-OUT AREA FOR ONE ORDER RECORD                            *
025000*---------------------------------------------------------------*
025100       01  WS-ORDER-PARMS.
025200           05  WSO-SYMBOL                  PIC X(08).
025300           05  WSO-SIDE                    PIC X(04).
025400           05  WSO-QTY                     PIC S9(09).
025500           05  WSO-PRICE                   PIC S9(07)V9(04).
025600           05  WSO-NOTIONAL                PIC S9(11)V99.
025700           05  WSO-STATUS                  PIC X(10).
025800           05  WSO-REASON                  PIC X(40).
025900           05  FILLER                      PIC X(06).
026000*---------------------------------------------------------------*
026100*  SUBSCRIPTS AND MISCELLANEOUS COUNTERS - STANDALONE 77-LEVELS,  *
026200*  NOT GROUPED UNDER A 01, SAME AS THE DESK'S OTHER SHOP UTILITIES*
026210*---------------------------------------------------------------*
026220       77  WS-I                        PIC 9(04)     COMP.
026230       77  WS-J                        PIC 9(04)     COMP.
026240       77  WS-RANK-LIMIT               PIC 9(03)     COMP.
026250       77  WS-CONV-TEMP                PIC S9(03)V99.
026900       01  WS-REPORT-EDIT-FIELDS.
027000           05  WS-RUN-DATE-EDIT            PIC 9(08).
027100           05  WS-EQUITY-EDIT              PIC Z,ZZZ,ZZ9.99-.
027200           05  WS-DRAWDOWN-EDIT            PIC ZZ9.99-.
027300           05  WS-COUNT-EDIT               PIC ZZ9.
027400           05  WS-PCT-EDIT                 PIC Z9.99-.
027500           05  FILLER                      PIC X(04).
027600       PROCEDURE DIVISION.
027700*---------------------------------------------------------------*
027800*  A0001-MAIN - TOP-LEVEL DRIVER                                 *
027900*---------------------------------------------------------------*
028000       A0001-MAIN.
028100           PERFORM B0001-OPEN-FILES THRU B0001-EX.
028200           PERFORM C0001-INIT-TABLES THRU C0001-EX.
028300           PERFORM D0001-READ-CONTROL-RECORD THRU D0001-EX.
028400           PERFORM E0001-LOAD-DETAIL-RECORDS THRU E0001-EX.
028410           PERFORM E0003-SEED-SECTOR-EXPOSURE THRU E0003-EX.
028500           PERFORM G0001-RANK-CANDIDATES THRU G0001-EX.
028600           PERFORM H0001-SIZE-ORDERS THRU H0001-EX.
028700           PERFORM N0001-PORTFOLIO-CHECKS THRU N0001-EX.
028800           PERFORM P0001-PRINT-REPORT THRU P0001-EX.
028900           PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
029000           STOP RUN.
029100*---------------------------------------------------------------*
029200*  B0001-OPEN-FILES                                              *
029300*---------------------------------------------------------------*
029400       B0001-OPEN-FILES.
029500           OPEN INPUT  SIZE-IN-FILE.
029600           IF NOT WS-SIN-OK
029700               DISPLAY 'QTDSIZE - OPEN FAILED SIZE-IN-FILE '
029800                       WS-SIN-STATUS
029900               PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
030000           END-IF.
030100           OPEN OUTPUT SIZE-OUT-FILE.
030200           IF NOT WS-SOUT-OK
030300               DISPLAY 'QTDSIZE - OPEN FAILED SIZE-OUT-FILE '
030400                       WS-SOUT-STATUS
030500               PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
030600           END-IF.
030700           OPEN OUTPUT SIZE-RPT-FILE.
030800           IF NOT WS-SRPT-OK
030900               DISPLAY 'QTDSIZE - OPEN FAILED SIZE-RPT-FILE '
031000                       WS-SRPT-STATUS
031100               PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
031200           END-IF.
031300       B0001-EX.
031400           EXIT.
031500*---------------------------------------------------------------*
031600*  C0001-INIT-TABLES - SECTOR EXPOSURE ACCUMULATORS TO ZERO      *
031700*---------------------------------------------------------------*
031800       C0001-INIT-TABLES.
031900           MOVE ZERO TO WS-ORDERS-WRITTEN.
032000           MOVE ZERO TO WS-TOTAL-BUY-NOTIONAL.
032100           MOVE ZERO TO WS-TOTAL-SELL-NOTIONAL.
032200           MOVE ZERO TO WS-GROSS-EXPOSURE.
032300           SET SECT-IDX TO 1.
032400           PERFORM C0002-ZERO-ONE-SECTOR THRU C0002-EX
032500               VARYING SECT-IDX FROM 1 BY 1
032600               UNTIL SECT-IDX > 11.
032700       C0001-EX.
032800           EXIT.
032900       C0002-ZERO-ONE-SECTOR.
033000           MOVE ZERO TO SECT-EXPOSURE-AMT (SECT-IDX).
033100       C0002-EX.
033200           EXIT.
033300*---------------------------------------------------------------*
033400*  D0001-READ-CONTROL-RECORD - FIRST RECORD ON SIZE-IN-FILE      *
033500*  MUST BE THE CONTROL RECORD (SIN-REC-TYPE = 'C').              *
033600*---------------------------------------------------------------*
033700       D0001-READ-CONTROL-RECORD.
033800           READ SIZE-IN-FILE INTO SIZE-INPUT-RECORD.
033900           IF WS-SIN-STATUS = '00'
034000               ADD 1 TO WS-RECS-READ
034100               IF SIN-IS-CONTROL
034200                   MOVE SIN-EQUITY         TO WS-EQUITY
034300                   MOVE SIN-CASH           TO WS-CASH
034400                   MOVE SIN-HWM            TO WS-HWM
034500                   MOVE SIN-DRAWDOWN-PCT   TO WS-DRAWDOWN-PCT
034600                   MOVE SIN-OPEN-POS-COUNT TO WS-OPEN-POS-COUNT
034700                   IF WS-DRAWDOWN-PCT > CFG-MAX-DRAWDOWN-PCT
034800                       MOVE 'Y' TO WS-RISK-OFF-SW
034900                   END-IF
035000               ELSE
035100                   DISPLAY 'QTDSIZE - FIRST RECORD NOT A CONTROL REC'
035200                   PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
035300               END-IF
035400           ELSE
035500               DISPLAY 'QTDSIZE - COULD NOT READ CONTROL RECORD '
035600                       WS-SIN-STATUS
035700               PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
035800           END-IF.
035900       D0001-EX.
036000           EXIT.
036100*---------------------------------------------------------------*
036200*  E0001-LOAD-DETAIL-RECORDS - READS EVERY DETAIL RECORD AFTER   *
036300*  THE CONTROL RECORD INTO DETAIL-TABLE.                         *
036400*---------------------------------------------------------------*
036500       E0001-LOAD-DETAIL-RECORDS.
036600           PERFORM F0001-READ-INPUT THRU F0001-EX.
036700           PERFORM E0002-LOAD-ONE-DETAIL THRU E0002-EX
036800               UNTIL WS-DET-EOF.
036900       E0001-EX.
037000           EXIT.
037100       E0002-LOAD-ONE-DETAIL.
037150*    TD-147 - A ZERO/NEGATIVE-PRICE DETAIL RECORD CANNOT BE RANKED
037160*    OR SIZED (H0002 DIVIDES BY DET-PRICE) - SPEC SAYS TO DROP
037170*    ANY SUCH SYMBOL BEFORE RANKING, SO THE PRICE TEST GATES THE
037180*    TABLE ADD BELOW INSTEAD OF LETTING G0001 RANK IT IN.
037200           IF SIN-IS-DETAIL AND SIN-PRICE > 0
037300               ADD 1 TO DETAIL-COUNT
037400               SET DET-IDX TO DETAIL-COUNT
037500               MOVE SIN-SYMBOL  TO DET-SYMBOL (DET-IDX)
037600               MOVE SIN-SCORE   TO DET-SCORE (DET-IDX)
037700               MOVE SIN-PRICE   TO DET-PRICE (DET-IDX)
037800               MOVE SIN-CUR-QTY TO DET-CUR-QTY (DET-IDX)
037900               MOVE SPACES      TO DET-SIDE (DET-IDX)
037910               MOVE ZERO        TO DET-ORD-QTY (DET-IDX)
037920               MOVE ZERO        TO DET-ORD-NOTIONAL (DET-IDX)
037930               MOVE SPACES      TO DET-ORD-STATUS (DET-IDX)
037940               MOVE SPACES      TO DET-ORD-REASON (DET-IDX)
038000               COMPUTE WS-CONV-TEMP = SIN-SCORE - 50
038100               IF WS-CONV-TEMP < 0
038200                   COMPUTE DET-CONVICTION (DET-IDX) = 0 - WS-CONV-TEMP
038300               ELSE
038400                   MOVE WS-CONV-TEMP TO DET-CONVICTION (DET-IDX)
038500               END-IF
038600           END-IF.
038700           PERFORM F0001-READ-INPUT THRU F0001-EX.
038800       E0002-EX.
038900           EXIT.
038910*---------------------------------------------------------------*
038920*  E0003-SEED-SECTOR-EXPOSURE - TD-137/TD-146.  K0001-SECTOR-   *
038930*  CHECK AND J0001-RISK-CHECK-ORDER'S LEVERAGE TEST ONLY SEE A   *
038940*  CANDIDATE'S OWN NOTIONAL UNLESS THE BOOK'S EXISTING HOLDINGS  *
038950*  ARE ALSO IN THE BUCKET, SO BOTH THE SECTOR LIMIT AND THE      *
038960*  GROSS LEVERAGE LIMIT HAVE TO BE CHECKED AGAINST THE WHOLE     *
038970*  BOOK, NOT JUST TODAY'S ORDERS.  WALK DETAIL-TABLE ONCE,       *
038980*  BEFORE ANY CANDIDATE IS RANKED OR SIZED, AND SEED EACH SECTOR *
038985*  BUCKET AND WS-GROSS-EXPOSURE WITH THE MARKET VALUE OF EVERY   *
038990*  DETAIL RECORD THAT IS A CURRENTLY HELD POSITION.              *
038995*---------------------------------------------------------------*
039000       E0003-SEED-SECTOR-EXPOSURE.
039010           IF DETAIL-COUNT > 0
039020               PERFORM E0004-SEED-ONE-SECTOR THRU E0004-EX
039030                   VARYING DET-IDX FROM 1 BY 1
039040                   UNTIL DET-IDX > DETAIL-COUNT
039050           END-IF.
039060       E0003-EX.
039070           EXIT.
039080       E0004-SEED-ONE-SECTOR.
039090           IF DET-CUR-QTY (DET-IDX) NOT = 0
039100               MOVE DET-SYMBOL (DET-IDX) TO WSO-SYMBOL
039110               PERFORM L0001-FIND-SECTOR THRU L0001-EX
039120               IF DET-CUR-QTY (DET-IDX) < 0
039130                   COMPUTE WS-HELD-MKT-VALUE =
039140                       (0 - DET-CUR-QTY (DET-IDX))
039150                         * DET-PRICE (DET-IDX)
039160               ELSE
039170                   COMPUTE WS-HELD-MKT-VALUE =
039180                       DET-CUR-QTY (DET-IDX) * DET-PRICE (DET-IDX)
039190               END-IF
039195               COMPUTE SECT-EXPOSURE-AMT (SECT-IDX) =
039200                   SECT-EXPOSURE-AMT (SECT-IDX) + WS-HELD-MKT-VALUE
039205*    TD-146 - THE LEVERAGE CHECK IN J0001-RISK-CHECK-ORDER READS
039206*    WS-GROSS-EXPOSURE COLD, EXPECTING IT ALREADY HOLDS THE BOOK'S
039207*    HELD-POSITION VALUE - SEED IT HERE ALONGSIDE THE SECTOR
039208*    BUCKET INSTEAD OF LEAVING IT TO PICK UP ONLY TODAY'S ORDERS.
039210               COMPUTE WS-GROSS-EXPOSURE =
039220                   WS-GROSS-EXPOSURE + WS-HELD-MKT-VALUE
039230           END-IF.
039240       E0004-EX.
039250           EXIT.
039260*---------------------------------------------------------------*
039270*  F0001-READ-INPUT - COMMON READ/STATUS-CHECK PARAGRAPH         *
039280*---------------------------------------------------------------*
039300       F0001-READ-INPUT.
039400           READ SIZE-IN-FILE INTO SIZE-INPUT-RECORD
039500               AT END
039600                   MOVE 'Y' TO WS-DET-EOF-SW
039700           END-READ.
039800           IF NOT WS-DET-EOF
039900               EVALUATE WS-SIN-STATUS
040000                   WHEN '00'
040100                       ADD 1 TO WS-RECS-READ
040200                   WHEN '10'
040300                       MOVE 'Y' TO WS-DET-EOF-SW
040400                   WHEN OTHER
040500                       DISPLAY 'QTDSIZE - READ ERROR SIZE-IN-FILE '
040600                               WS-SIN-STATUS
040700                       PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
040800               END-EVALUATE
040900           END-IF.
041000       F0001-EX.
041100           EXIT.
041200*---------------------------------------------------------------*
041300*  G0001-RANK-CANDIDATES - BUBBLE-SORT DETAIL-TABLE INTO         *
041400*  DESCENDING CONVICTION ORDER.  |SCORE - 50| IS THE CONVICTION  *
041500*  MEASURE - THE FURTHER FROM NEUTRAL, THE STRONGER THE SIGNAL.  *
041600*---------------------------------------------------------------*
041700       G0001-RANK-CANDIDATES.
041800           IF DETAIL-COUNT > 1
041900               MOVE 'Y' TO WS-SWAPPED-SW
042000               PERFORM G0002-SORT-ONE-PASS THRU G0002-EX
042100                   UNTIL NOT WS-SWAPPED
042200           END-IF.
042300           IF DETAIL-COUNT > CFG-MAX-NAMES
042400               MOVE CFG-MAX-NAMES TO WS-RANK-LIMIT
042500           ELSE
042600               MOVE DETAIL-COUNT  TO WS-RANK-LIMIT
042700           END-IF.
042800       G0001-EX.
042900           EXIT.
043000       G0002-SORT-ONE-PASS.
043100           MOVE 'N' TO WS-SWAPPED-SW.
043200           PERFORM G0003-COMPARE-SWAP THRU G0003-EX
043300               VARYING WS-I FROM 1 BY 1
043400               UNTIL WS-I > DETAIL-COUNT - 1.
043500       G0002-EX.
043600           EXIT.
043700       G0003-COMPARE-SWAP.
043800           SET DET-IDX  TO WS-I.
043900           SET DET-IDX2 TO WS-I.
044000           SET DET-IDX2 UP BY 1.
044100           IF DET-CONVICTION (DET-IDX) < DET-CONVICTION (DET-IDX2)
044200               MOVE DETAIL-ENTRY (DET-IDX)  TO DET-TEMP-ENTRY
044300               MOVE DETAIL-ENTRY (DET-IDX2) TO DETAIL-ENTRY (DET-IDX)
044400               MOVE DET-TEMP-ENTRY          TO
044500                                          DETAIL-ENTRY (DET-IDX2)
044600               MOVE 'Y' TO WS-SWAPPED-SW
044700           END-IF.
044800       G0003-EX.
044900           EXIT.
045000*---------------------------------------------------------------*
045100*  H0001-SIZE-ORDERS - WALKS THE TOP WS-RANK-LIMIT CANDIDATES    *
045200*  AND SIZES/RISK-CHECKS/WRITES ONE ORDER FOR EACH.              *
045300*---------------------------------------------------------------*
045400       H0001-SIZE-ORDERS.
045500           IF WS-RANK-LIMIT > 0
045600               PERFORM H0002-SIZE-ONE-ORDER THRU H0002-EX
045700                   VARYING WS-I FROM 1 BY 1
045800                   UNTIL WS-I > WS-RANK-LIMIT
045900           END-IF.
046000       H0001-EX.
046100           EXIT.
046200       H0002-SIZE-ONE-ORDER.
046300           SET DET-IDX TO WS-I.
046310           MOVE SPACES TO WSO-SIDE.
046320           MOVE 'N'    TO WS-FLATTEN-SW.
046400           IF DET-SCORE (DET-IDX) >= CFG-LONG-THRESHOLD
046500               MOVE 'BUY '  TO WSO-SIDE
046600           ELSE
046700               IF DET-SCORE (DET-IDX) <= CFG-SHORT-THRESHOLD
046800                   PERFORM L0002-CHECK-SHORTABLE THRU L0002-EX
046900                   IF WS-IS-SHORTABLE
047000                       MOVE 'SELL'  TO WSO-SIDE
047100                   ELSE
047150                       MOVE 'Y' TO WS-FLATTEN-SW
047300                   END-IF
047400               ELSE
047550                   MOVE 'Y' TO WS-FLATTEN-SW
047600               END-IF
047700           END-IF.
047710*    TD-146 - SPEC RULE 3'S THIRD BRANCH (NEITHER A QUALIFYING
047720*    LONG NOR A QUALIFYING SHORT) MEANS TARGET SHARES = ZERO, NOT
047730*    "DO NOTHING" - A HELD NAME WHOSE SCORE DECAYED TO NEUTRAL, OR
047740*    A SHORT THAT LOST ITS SHORTABLE STATUS, HAS TO BE FLATTENED.
047800           IF WSO-SIDE NOT = SPACES
047900               COMPUTE WS-TARGET-NOTIONAL =
048000                   WS-EQUITY * CFG-NOTIONAL-PCT
048100               DIVIDE WS-TARGET-NOTIONAL BY DET-PRICE (DET-IDX)
048200                   GIVING WS-TARGET-SHARES
048210*    TD-147 - A TARGET THAT TRUNCATES TO ZERO SHARES (PRICE TOO
048212*    HIGH AGAINST THE NOTIONAL-PCT BUDGET) IS "SKIP", NOT
048214*    "FLATTEN" - SPEC SAYS LEAVE A QUALIFYING LONG/SHORT'S HELD
048216*    POSITION UNTOUCHED WHEN THE TARGET IS NOT STRICTLY ON THE
048218*    RIGHT SIDE OF ZERO, RATHER THAN CLOSING IT OUT.
048220               IF WS-TARGET-SHARES = 0
048230                   MOVE ZERO TO WS-DELTA-QTY
048240               ELSE
048300                   COMPUTE WS-DELTA-QTY =
048400                       WS-TARGET-SHARES - DET-CUR-QTY (DET-IDX)
048500                   IF WSO-SIDE = 'SELL'
048600                       COMPUTE WS-DELTA-QTY = 0 - WS-TARGET-SHARES
048700                                                - DET-CUR-QTY (DET-IDX)
048800                   END-IF
048805               END-IF
048810           ELSE
048820               IF WS-FLATTEN AND DET-CUR-QTY (DET-IDX) NOT = 0
048830                   COMPUTE WS-DELTA-QTY = 0 - DET-CUR-QTY (DET-IDX)
048840                   IF WS-DELTA-QTY < 0
048850                       MOVE 'SELL' TO WSO-SIDE
048860                   ELSE
048870                       MOVE 'BUY '  TO WSO-SIDE
048880                   END-IF
048885               ELSE
048890                   MOVE ZERO TO WS-DELTA-QTY
048895               END-IF
048910           END-IF.
048920           IF WS-DELTA-QTY NOT = 0
049000               MOVE DET-SYMBOL (DET-IDX)  TO WSO-SYMBOL
049050               MOVE WSO-SIDE              TO DET-SIDE (DET-IDX)
049100               MOVE WS-DELTA-QTY          TO WSO-QTY
049200               MOVE DET-PRICE (DET-IDX)   TO WSO-PRICE
049300               IF WS-DELTA-QTY < 0
049400                   COMPUTE WSO-NOTIONAL =
049500                       (0 - WS-DELTA-QTY) * DET-PRICE (DET-IDX)
049600               ELSE
049700                   COMPUTE WSO-NOTIONAL =
049800                       WS-DELTA-QTY * DET-PRICE (DET-IDX)
049900               END-IF
050000               PERFORM J0001-RISK-CHECK-ORDER THRU J0001-EX
050050               MOVE WSO-QTY       TO DET-ORD-QTY (DET-IDX)
050060               MOVE WSO-NOTIONAL  TO DET-ORD-NOTIONAL (DET-IDX)
050070               MOVE WSO-STATUS    TO DET-ORD-STATUS (DET-IDX)
050080               MOVE WSO-REASON    TO DET-ORD-REASON (DET-IDX)
050100               PERFORM M0001-WRITE-ORDER THRU M0001-EX
050200           END-IF.
050400       H0002-EX.
050500           EXIT.
050600*---------------------------------------------------------------*
050700*  J0001-RISK-CHECK-ORDER - PER-TRADE CHECKS.  SETS WSO-STATUS   *
050800*  AND WSO-REASON BEFORE RETURNING TO H0002.                     *
050900*---------------------------------------------------------------*
051000       J0001-RISK-CHECK-ORDER.
051100           MOVE 'PASSED'   TO WSO-STATUS.
051200           MOVE SPACES     TO WSO-REASON.
051210*    TD-146 - EQUITY-ZERO GUARD MUST COME FIRST - WS-POSITION-
051220*    RATIO AND WS-LEVERAGE-RATIO BOTH DIVIDE BY WS-EQUITY BELOW,
051230*    AND A ZERO-EQUITY RUN HAS NO BUSINESS SIZING ANY ORDER ANYWAY.
051240           IF WS-EQUITY = 0
051250               MOVE 'REJECTED' TO WSO-STATUS
051260               MOVE 'ZERO EQUITY - CANNOT SIZE ANY ORDER' TO WSO-REASON
051270           END-IF.
051300           IF WSO-STATUS = 'PASSED' AND WS-RISK-OFF
051310                                    AND DET-CUR-QTY (DET-IDX) = 0
051400               MOVE 'REJECTED' TO WSO-STATUS
051500               MOVE 'DRAWDOWN LIMIT - NO NEW POSITIONS' TO WSO-REASON
051600           END-IF.
051700           IF WSO-STATUS = 'PASSED'
051800               COMPUTE WS-POSITION-RATIO =
051900                   WSO-NOTIONAL / WS-EQUITY
052000               IF WS-POSITION-RATIO > CFG-MAX-POSITION-PCT
052100                   MOVE 'REJECTED' TO WSO-STATUS
052200                   MOVE 'EXCEEDS MAX POSITION SIZE PCT' TO WSO-REASON
052300               END-IF
052400           END-IF.
052500           IF WSO-STATUS = 'PASSED'
052600               COMPUTE WS-GROSS-EXPOSURE =
052700                   WS-GROSS-EXPOSURE + WSO-NOTIONAL
052800               COMPUTE WS-LEVERAGE-RATIO =
052900                   WS-GROSS-EXPOSURE / WS-EQUITY
053000               IF WS-LEVERAGE-RATIO > CFG-MAX-LEVERAGE
053100                   MOVE 'REJECTED' TO WSO-STATUS
053200                   MOVE 'EXCEEDS MAX GROSS LEVERAGE' TO WSO-REASON
053300                   COMPUTE WS-GROSS-EXPOSURE =
053400                       WS-GROSS-EXPOSURE - WSO-NOTIONAL
053500               END-IF
053600           END-IF.
053700           IF WSO-STATUS = 'PASSED' AND DET-CUR-QTY (DET-IDX) = 0
053800               COMPUTE WS-PROJ-POS-COUNT = WS-OPEN-POS-COUNT + 1
053900               IF WS-PROJ-POS-COUNT > CFG-MAX-POSITIONS
054000                   MOVE 'REJECTED' TO WSO-STATUS
054100                   MOVE 'EXCEEDS MAX OPEN POSITION COUNT' TO
054200                                                          WSO-REASON
054300                   COMPUTE WS-GROSS-EXPOSURE =
054400                       WS-GROSS-EXPOSURE - WSO-NOTIONAL
054500               ELSE
054600                   MOVE WS-PROJ-POS-COUNT TO WS-OPEN-POS-COUNT
054700               END-IF
054800           END-IF.
054900           IF WSO-STATUS = 'PASSED'
055000               PERFORM K0001-SECTOR-CHECK THRU K0001-EX
055100           END-IF.
055200       J0001-EX.
055300           EXIT.
055400*---------------------------------------------------------------*
055500*  K0001-SECTOR-CHECK - ADDS THIS ORDER'S NOTIONAL TO ITS        *
055600*  SECTOR'S RUNNING EXPOSURE AND CHECKS IT AGAINST THE LIMIT.    *
055700*---------------------------------------------------------------*
055800       K0001-SECTOR-CHECK.
055900           MOVE DET-SYMBOL (DET-IDX) TO WSO-SYMBOL.
056000           PERFORM L0001-FIND-SECTOR THRU L0001-EX.
056100           COMPUTE SECT-EXPOSURE-AMT (SECT-IDX) =
056200               SECT-EXPOSURE-AMT (SECT-IDX) + WSO-NOTIONAL.
056300           COMPUTE WS-SECTOR-RATIO =
056400               SECT-EXPOSURE-AMT (SECT-IDX) / WS-EQUITY.
056500           IF WS-SECTOR-RATIO > CFG-MAX-SECTOR-PCT
056600               MOVE 'REJECTED' TO WSO-STATUS
056700               MOVE 'EXCEEDS MAX SECTOR EXPOSURE PCT' TO WSO-REASON
056800               COMPUTE SECT-EXPOSURE-AMT (SECT-IDX) =
056900                   SECT-EXPOSURE-AMT (SECT-IDX) - WSO-NOTIONAL
057000           END-IF.
057100       K0001-EX.
057200           EXIT.
057300*---------------------------------------------------------------*
057400*  L0001-FIND-SECTOR - SEARCHES SECT-MAP-TABLE FOR WSO-SYMBOL.   *
057500*  FALLS THROUGH TO THE LAST ENTRY (UNKNOWN) WHEN NOT FOUND -    *
057600*  SEE THE 11TH FILLER-STYLE ENTRY BELOW, DEFAULTED AT RUN TIME. *
057700*---------------------------------------------------------------*
057800       L0001-FIND-SECTOR.
057900           MOVE 'N' TO WS-FOUND-SW.
058000           SET SECT-IDX TO 1.
058100           PERFORM L0003-CHECK-ONE-SECTOR THRU L0003-EX
058200               VARYING SECT-IDX FROM 1 BY 1
058300               UNTIL SECT-IDX > 11 OR WS-FOUND.
058400           IF NOT WS-FOUND
058500               SET SECT-IDX TO 11
058600           END-IF.
058700       L0001-EX.
058800           EXIT.
058900       L0002-CHECK-SHORTABLE.
059000           MOVE 'N' TO WS-SHORTABLE-SW.
059100           SET SECT-IDX2 TO 1.
059200           PERFORM L0004-CHECK-ONE-SHORTABLE THRU L0004-EX
059300               VARYING SECT-IDX2 FROM 1 BY 1
059400               UNTIL SECT-IDX2 > 2 OR WS-IS-SHORTABLE.
059500       L0002-EX.
059600           EXIT.
059700       L0003-CHECK-ONE-SECTOR.
059800           IF SECT-SYMBOL (SECT-IDX) = WSO-SYMBOL
059900               MOVE 'Y' TO WS-FOUND-SW
060000           END-IF.
060100       L0003-EX.
060200           EXIT.
060300       L0004-CHECK-ONE-SHORTABLE.
060400           IF CFG-SHORTABLE-ENTRY (SECT-IDX2) = DET-SYMBOL (DET-IDX)
060500               MOVE 'Y' TO WS-SHORTABLE-SW
060600           END-IF.
060700       L0004-EX.
060800           EXIT.
060900*---------------------------------------------------------------*
061000*  M0001-WRITE-ORDER - MOVES WSO- FIELDS INTO THE SHARED TRDORD  *
061100*  RECORD LAYOUT AND WRITES SIZE-OUT-FILE.                       *
061200*---------------------------------------------------------------*
061300       M0001-WRITE-ORDER.
061400           MOVE ZERO             TO ORD-DATE.
061500           MOVE WSO-SYMBOL       TO ORD-SYMBOL.
061600           MOVE WSO-SIDE         TO ORD-SIDE.
061700           MOVE WSO-QTY          TO ORD-QTY.
061800           MOVE WSO-PRICE        TO ORD-FILL-PRICE.
061900           MOVE WSO-NOTIONAL     TO ORD-NOTIONAL.
062000           MOVE WSO-STATUS       TO ORD-STATUS.
062100           MOVE WSO-REASON       TO ORD-REASON.
062200           WRITE ORDER-LEDGER-RECORD.
062300           IF WS-SOUT-OK
062400               ADD 1 TO WS-RECS-WRITTEN
062500               ADD 1 TO WS-ORDERS-WRITTEN
062600               IF WSO-STATUS = 'PASSED'
062700                   IF WSO-SIDE = 'BUY '
062800                       ADD WSO-NOTIONAL TO WS-TOTAL-BUY-NOTIONAL
062900                   ELSE
063000                       ADD WSO-NOTIONAL TO WS-TOTAL-SELL-NOTIONAL
063100                   END-IF
063200               END-IF
063300           ELSE
063400               DISPLAY 'QTDSIZE - WRITE ERROR SIZE-OUT-FILE '
063500                       WS-SOUT-STATUS
063600               PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
063700           END-IF.
063800       M0001-EX.
063900           EXIT.
064000*---------------------------------------------------------------*
064100*  N0001-PORTFOLIO-CHECKS - RUN ONCE, AFTER EVERY CANDIDATE HAS  *
064200*  BEEN SIZED, TO CHECK THE RESULTING PORTFOLIO SHAPE.           *
064300*---------------------------------------------------------------*
064400       N0001-PORTFOLIO-CHECKS.
064500           IF WS-OPEN-POS-COUNT < CFG-MIN-POSITIONS
064600               DISPLAY 'QTDSIZE - WARNING - BELOW MIN POSITION COUNT'
064700           END-IF.
064800           IF WS-OPEN-POS-COUNT > CFG-MAX-POSITIONS
064900               DISPLAY 'QTDSIZE - WARNING - ABOVE MAX POSITION COUNT'
065000           END-IF.
065005*    TD-147 - SPEC'S PORTFOLIO-LEVEL CHECKS ALSO CALL FOR A
065010*    STANDALONE DRAWDOWN FAILURE, NOT JUST THE NEW-POSITION GATE
065015*    J0001 ALREADY APPLIES VIA WS-RISK-OFF-SW, AND FOR EVERY HELD
065020*    POSITION'S WEIGHT AGAINST CFG-MAX-POSITION-PCT ACROSS THE
065025*    WHOLE BOOK - J0001'S OWN CHECK ONLY EVER SAW ONE CANDIDATE
065030*    ORDER'S NOTIONAL, NEVER AN EXISTING HOLDING.
065035           IF WS-DRAWDOWN-PCT > CFG-MAX-DRAWDOWN-PCT
065040               DISPLAY 'QTDSIZE - WARNING - DRAWDOWN OVER MAX PCT'
065045           END-IF.
065050           IF WS-EQUITY NOT = 0 AND DETAIL-COUNT > 0
065055               PERFORM N0002-CHECK-ONE-POSITION-WT THRU N0002-EX
065060                   VARYING DET-IDX FROM 1 BY 1
065065                   UNTIL DET-IDX > DETAIL-COUNT
065070           END-IF.
065075       N0001-EX.
065080           EXIT.
065085       N0002-CHECK-ONE-POSITION-WT.
065090           IF DET-CUR-QTY (DET-IDX) NOT = 0
065095               IF DET-CUR-QTY (DET-IDX) < 0
065100                   COMPUTE WS-HELD-MKT-VALUE =
065105                       (0 - DET-CUR-QTY (DET-IDX))
065110                         * DET-PRICE (DET-IDX)
065115               ELSE
065120                   COMPUTE WS-HELD-MKT-VALUE =
065125                       DET-CUR-QTY (DET-IDX) * DET-PRICE (DET-IDX)
065130               END-IF
065135               COMPUTE WS-POSITION-RATIO =
065140                   WS-HELD-MKT-VALUE / WS-EQUITY
065145               IF WS-POSITION-RATIO > CFG-MAX-POSITION-PCT
065150                   DISPLAY 'QTDSIZE - WARNING - POSITION OVER MAX PCT '
065155                           DET-SYMBOL (DET-IDX)
065160               END-IF
065165           END-IF.
065170       N0002-EX.
065175           EXIT.
065300*---------------------------------------------------------------*
065400*  P0001-PRINT-REPORT - DRIVES THE FOUR REPORT SECTIONS          *
065500*---------------------------------------------------------------*
065600       P0001-PRINT-REPORT.
065700           PERFORM P0002-PRINT-HEADER  THRU P0002-EX.
065800           PERFORM P0003-PRINT-SUMMARY THRU P0003-EX.
065900           IF DETAIL-COUNT > 0
066000               PERFORM P0004-PRINT-ONE-ORDER-HDG THRU P0004-EX
066100               SET DET-IDX TO 1
066200               PERFORM P0005-PRINT-ONE-ORDER THRU P0005-EX
066300                   VARYING WS-I FROM 1 BY 1
066400                   UNTIL WS-I > WS-RANK-LIMIT
066500           END-IF.
066600           PERFORM P0006-PRINT-RISK-RESULTS THRU P0006-EX.
066700       P0001-EX.
066800           EXIT.
066900       P0002-PRINT-HEADER.
067000           MOVE SPACES TO SIZ-RPT-LINE.
067100           MOVE 'QUANT DESK - ORDER SIZING / RISK MANAGER REPORT' TO
067200                                                          SIZH-TEXT.
067300           PERFORM Q0001-WRITE-RPT-LINE THRU Q0001-EX.
067400           MOVE SPACES TO SIZ-RPT-LINE.
067500           MOVE ALL '-' TO SIZH-TEXT.
067600           PERFORM Q0001-WRITE-RPT-LINE THRU Q0001-EX.
067700       P0002-EX.
067800           EXIT.
067900       P0003-PRINT-SUMMARY.
068000           MOVE WS-EQUITY TO WS-EQUITY-EDIT.
068100           MOVE SPACES TO SIZ-RPT-LINE.
068200           MOVE 'STARTING EQUITY' TO SIZS-LABEL.
068300           MOVE WS-EQUITY-EDIT TO SIZS-VALUE.
068400           PERFORM Q0001-WRITE-RPT-LINE THRU Q0001-EX.
068500           MOVE WS-DRAWDOWN-PCT TO WS-DRAWDOWN-EDIT.
068600           MOVE SPACES TO SIZ-RPT-LINE.
068700           MOVE 'CURRENT DRAWDOWN PCT' TO SIZS-LABEL.
068800           MOVE WS-DRAWDOWN-EDIT TO SIZS-VALUE.
068900           PERFORM Q0001-WRITE-RPT-LINE THRU Q0001-EX.
069000           MOVE WS-OPEN-POS-COUNT TO WS-COUNT-EDIT.
069100           MOVE SPACES TO SIZ-RPT-LINE.
069200           MOVE 'OPEN POSITION COUNT' TO SIZS-LABEL.
069300           MOVE WS-COUNT-EDIT TO SIZS-VALUE.
069400           PERFORM Q0001-WRITE-RPT-LINE THRU Q0001-EX.
069500           MOVE WS-ORDERS-WRITTEN TO WS-COUNT-EDIT.
069600           MOVE SPACES TO SIZ-RPT-LINE.
069700           MOVE 'CANDIDATE ORDERS WRITTEN' TO SIZS-LABEL.
069800           MOVE WS-COUNT-EDIT TO SIZS-VALUE.
069900           PERFORM Q0001-WRITE-RPT-LINE THRU Q0001-EX.
070000       P0003-EX.
070100           EXIT.
070200       P0004-PRINT-ONE-ORDER-HDG.
070300           MOVE SPACES TO SIZ-RPT-LINE.
070400           MOVE 'CANDIDATE ORDER LISTING' TO SIZH-TEXT.
070500           PERFORM Q0001-WRITE-RPT-LINE THRU Q0001-EX.
070600       P0004-EX.
070700           EXIT.
070800       P0005-PRINT-ONE-ORDER.
070900*    RE-DERIVES THE SAME ORDER LINE THAT WAS WRITTEN TO
071000*    SIZE-OUT-FILE, FOR THE PRINTED REPORT.  TD-142 - QTY/PRICE/
071010*    NOTIONAL/STATUS/REASON NOW COME OFF THE DETAIL ENTRY, WHICH
071020*    CARRIES EACH CANDIDATE'S OWN SIZING OUTCOME.
071100           SET DET-IDX TO WS-I.
071200           MOVE SPACES TO SIZ-RPT-LINE.
071300           MOVE DET-SYMBOL (DET-IDX)       TO SIZO-SYMBOL.
071400           MOVE DET-SIDE (DET-IDX)         TO SIZO-SIDE.
071410           MOVE DET-ORD-QTY (DET-IDX)      TO SIZO-QTY.
071420           MOVE DET-PRICE (DET-IDX)        TO SIZO-PRICE.
071430           MOVE DET-ORD-NOTIONAL (DET-IDX) TO SIZO-NOTIONAL.
071440           MOVE DET-ORD-STATUS (DET-IDX)   TO SIZO-STATUS.
071450           MOVE DET-ORD-REASON (DET-IDX)   TO SIZO-REASON.
071500           PERFORM Q0001-WRITE-RPT-LINE THRU Q0001-EX.
071600       P0005-EX.
071700           EXIT.
071800       P0006-PRINT-RISK-RESULTS.
071900           MOVE SPACES TO SIZ-RPT-LINE.
072000           MOVE 'RISK MANAGER CHECK RESULTS' TO SIZH-TEXT.
072100           PERFORM Q0001-WRITE-RPT-LINE THRU Q0001-EX.
072200           MOVE SPACES TO SIZ-RPT-LINE.
072300           MOVE 'DRAWDOWN GATE' TO SIZR-CHECK.
072400           IF WS-RISK-OFF
072500               MOVE 'RISK OFF' TO SIZR-RESULT
072600               MOVE 'DRAWDOWN OVER LIMIT - NEW OPENS BLOCKED' TO
072700                                                        SIZR-DETAIL
072800           ELSE
072900               MOVE 'RISK ON'  TO SIZR-RESULT
073000               MOVE 'DRAWDOWN WITHIN LIMIT' TO SIZR-DETAIL
073100           END-IF.
073200           PERFORM Q0001-WRITE-RPT-LINE THRU Q0001-EX.
073300           MOVE SPACES TO SIZ-RPT-LINE.
073400           MOVE 'GROSS LEVERAGE' TO SIZR-CHECK.
073500           COMPUTE WS-LEVERAGE-RATIO = WS-GROSS-EXPOSURE / WS-EQUITY.
073600           MOVE WS-LEVERAGE-RATIO TO WS-PCT-EDIT.
073700           IF WS-LEVERAGE-RATIO > CFG-MAX-LEVERAGE
073800               MOVE 'BREACHED' TO SIZR-RESULT
073900           ELSE
074000               MOVE 'OK'       TO SIZR-RESULT
074100           END-IF.
074200           STRING 'RATIO ' WS-PCT-EDIT DELIMITED BY SIZE INTO
074300                                                        SIZR-DETAIL.
074400           PERFORM Q0001-WRITE-RPT-LINE THRU Q0001-EX.
074500           SET SECT-IDX TO 1.
074600           PERFORM P0007-PRINT-ONE-SECTOR THRU P0007-EX
074700               VARYING SECT-IDX FROM 1 BY 1
074800               UNTIL SECT-IDX > 11.
074900       P0006-EX.
075000           EXIT.
075100       P0007-PRINT-ONE-SECTOR.
075200           IF SECT-EXPOSURE-AMT (SECT-IDX) NOT = 0
075300               MOVE SPACES TO SIZ-RPT-LINE
075400               MOVE SECT-NAME (SECT-IDX) TO SIZR-CHECK
075500               COMPUTE WS-SECTOR-RATIO =
075600                   SECT-EXPOSURE-AMT (SECT-IDX) / WS-EQUITY
075700               IF WS-SECTOR-RATIO > CFG-MAX-SECTOR-PCT
075800                   MOVE 'BREACHED' TO SIZR-RESULT
075900               ELSE
076000                   MOVE 'OK'       TO SIZR-RESULT
076100               END-IF
076200               MOVE WS-SECTOR-RATIO TO WS-PCT-EDIT
076300               STRING 'EXPOSURE RATIO ' WS-PCT-EDIT DELIMITED BY SIZE
076400                   INTO SIZR-DETAIL
076500               PERFORM Q0001-WRITE-RPT-LINE THRU Q0001-EX
076600           END-IF.
076700       P0007-EX.
076800           EXIT.
076900*---------------------------------------------------------------*
077000*  Q0001-WRITE-RPT-LINE - COMMON WRITE/STATUS-CHECK PARAGRAPH    *
077100*---------------------------------------------------------------*
077200       Q0001-WRITE-RPT-LINE.
077300           WRITE SIZ-RPT-LINE.
077400           IF WS-SRPT-OK
077500               ADD 1 TO WS-RPT-LINES-WRITTEN
077600           ELSE
077700               DISPLAY 'QTDSIZE - WRITE ERROR SIZE-RPT-FILE '
077800                       WS-SRPT-STATUS
077900               PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
078000           END-IF.
078100       Q0001-EX.
078200           EXIT.
078300*---------------------------------------------------------------*
078400*  Y0001-ERR-HANDLING - FATAL I/O ERROR - CLOSE WHAT WE CAN AND  *
078500*  GO DOWN.                                                      *
078600*---------------------------------------------------------------*
078700       Y0001-ERR-HANDLING.
078800           DISPLAY '****************************************'.
078900           DISPLAY '* QTDSIZE - ABENDING ON I/O ERROR       *'.
079000           DISPLAY '****************************************'.
079100           PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
079200           STOP RUN.
079300       Y0001-EXIT.
079400           EXIT.
079500*---------------------------------------------------------------*
079600*  Z0001-CLOSE-FILES                                             *
079700*---------------------------------------------------------------*
079800       Z0001-CLOSE-FILES.
079900           CLOSE SIZE-IN-FILE.
080000           CLOSE SIZE-OUT-FILE.
080100           CLOSE SIZE-RPT-FILE.
080200       Z0001-EX.
080300           EXIT.
080400       END PROGRAM QTDSIZE.

000100*---------------------------------------------------------------*
000200*  TRDSIG    - SYMBOL PRICE-HISTORY TABLE AND SIGNAL TABLE      *
000300*  HISTORY IS BUILT ONCE FROM BAR-FILE (PARA 210) AND WALKED    *
000400*  BY BOTH STRATEGY SECTIONS ON EVERY REBALANCE DATE.           *
000500*---------------------------------------------------------------*
000600 01  SYMBOL-HISTORY-TABLE.
000700     05  SYMBOL-COUNT                PIC 9(03)     COMP
000800                                     VALUE 0.
000900     05  SYMBOL-ENTRY OCCURS 20 TIMES
001000                      INDEXED BY SYM-IDX, SYM-IDX2.
001100         10  SYM-CODE                PIC X(08).
001200         10  SYM-BAR-COUNT           PIC 9(04)     COMP
001300                                     VALUE 0.
001400         10  SYM-BAR OCCURS 300 TIMES
001500                     INDEXED BY BAR-IDX, BAR-IDX2.
001600             15  SYM-BAR-DATE        PIC 9(08).
001700             15  SYM-BAR-CLOSE       PIC S9(07)V9(04).
001800         10  FILLER                  PIC X(06).
001900     05  FILLER                      PIC X(04).
002000*---------------------------------------------------------------*
002100*  SIGNAL TABLE - ONE ENTRY PER SYMBOL SCORED THIS REBALANCE     *
002200*---------------------------------------------------------------*
002300 01  SIGNAL-TABLE.
002400     05  SIGNAL-COUNT                PIC 9(03)     COMP
002500                                     VALUE 0.
002600     05  SIGNAL-ENTRY OCCURS 20 TIMES
002700                      INDEXED BY SIG-IDX, SIG-IDX2.
002800         10  SIG-SYMBOL              PIC X(08).
002900         10  SIG-SCORE               PIC S9(03)V99.
003000         10  FILLER                  PIC X(05).
003100     05  FILLER                      PIC X(04).

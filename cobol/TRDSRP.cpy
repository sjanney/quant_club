000100*---------------------------------------------------------------*
000200*  TRDSRP    - ORDER-SIZING / RISK-MANAGER PRINT-FILE RECORD     *
000300*  (SIZE-RPT-FILE).  ONE 132-BYTE BASE RECORD, REDEFINED FOUR    *
000400*  WAYS FOR THE FOUR SECTIONS OF THE REPORT (HEADER, SUMMARY,    *
000500*  CANDIDATE-ORDER LISTING, PORTFOLIO RISK-CHECK RESULTS).       *
000600*---------------------------------------------------------------*
000700 01  SIZ-RPT-LINE                    PIC X(132).
000800*---------------------------------------------------------------*
000900*  HEADER / SEPARATOR / PLAIN-TEXT LINE                          *
001000*---------------------------------------------------------------*
001100 01  SIZ-HEADER-LINE REDEFINES SIZ-RPT-LINE.
001200     05  SIZH-TEXT                   PIC X(132).
001300*---------------------------------------------------------------*
001400*  SUMMARY LINE - "LABEL .......... VALUE"                       *
001500*---------------------------------------------------------------*
001600 01  SIZ-SUMMARY-LINE REDEFINES SIZ-RPT-LINE.
001700     05  SIZS-LABEL                  PIC X(28).
001800     05  FILLER                      PIC X(02) VALUE SPACES.
001900     05  SIZS-VALUE                  PIC X(20).
002000     05  FILLER                      PIC X(82) VALUE SPACES.
002100*---------------------------------------------------------------*
002200*  CANDIDATE-ORDER LINE                                          *
002300*---------------------------------------------------------------*
002400 01  SIZ-ORDER-LINE REDEFINES SIZ-RPT-LINE.
002500     05  SIZO-SYMBOL                 PIC X(08).
002600     05  FILLER                      PIC X(02) VALUE SPACES.
002700     05  SIZO-SIDE                   PIC X(04).
002800     05  FILLER                      PIC X(02) VALUE SPACES.
002900     05  SIZO-QTY                    PIC Z,ZZZ,ZZ9-.
003000     05  FILLER                      PIC X(02) VALUE SPACES.
003100     05  SIZO-PRICE                  PIC Z,ZZ9.9999-.
003200     05  FILLER                      PIC X(02) VALUE SPACES.
003300     05  SIZO-NOTIONAL               PIC Z,ZZZ,ZZ9.99-.
003400     05  FILLER                      PIC X(02) VALUE SPACES.
003500     05  SIZO-STATUS                 PIC X(10).
003600     05  FILLER                      PIC X(02) VALUE SPACES.
003700     05  SIZO-REASON                 PIC X(40).
003800     05  FILLER                      PIC X(24) VALUE SPACES.
003900*---------------------------------------------------------------*
004000*  PORTFOLIO / SECTOR RISK-CHECK RESULT LINE                     *
004100*---------------------------------------------------------------*
004200 01  SIZ-RISK-LINE REDEFINES SIZ-RPT-LINE.
004300     05  SIZR-CHECK                  PIC X(32).
004400     05  FILLER                      PIC X(02) VALUE SPACES.
004500     05  SIZR-RESULT                 PIC X(08).
004600     05  FILLER                      PIC X(02) VALUE SPACES.
004700     05  SIZR-DETAIL                 PIC X(60).
004800     05  FILLER                      PIC X(26) VALUE SPACES.

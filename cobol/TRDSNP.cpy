000100*---------------------------------------------------------------*
000200*  TRDSNP    - PORTFOLIO-SNAPSHOT RECORD (SNAP-FILE, EQUITY     *
000300*  CURVE).  ONE ROW EVERY 10TH TRADING DATE AND ON THE LAST     *
000400*  DATE OF THE RUN (PARA 240-WRITE-SNAPSHOT).                   *
000500*---------------------------------------------------------------*
000600 01  SNAP-RECORD.
000700     05  SNAP-DATE                   PIC 9(08).
000800     05  SNAP-EQUITY                 PIC S9(11)V99.
000900     05  SNAP-CASH                   PIC S9(11)V99.
001000     05  SNAP-NUM-POS                PIC 9(03).
001100     05  SNAP-RETURN-PCT             PIC S9(05)V99.
001200     05  SNAP-DRAWDOWN-PCT           PIC S9(05)V99.
001300     05  FILLER                      PIC X(27).

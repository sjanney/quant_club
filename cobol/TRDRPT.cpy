000100*---------------------------------------------------------------*
000200*  TRDRPT    - BACKTEST RESULTS PRINT-FILE RECORD (RPT-FILE).   *
000300*  ONE 132-BYTE BASE RECORD, REDEFINED FOUR WAYS FOR THE FOUR   *
000400*  SECTIONS OF THE REPORT (HEADER, SUMMARY, POSITION LISTING,   *
000500*  TRADE LEDGER).  PARA 900-PRINT-REPORT MOVES INTO WHICHEVER   *
000600*  REDEFINITION IT NEEDS BEFORE THE WRITE.                      *
000700*---------------------------------------------------------------*
000800 01  RPT-LINE                        PIC X(132).
000900*---------------------------------------------------------------*
001000*  HEADER / SEPARATOR / PLAIN-TEXT LINE                         *
001100*---------------------------------------------------------------*
001200 01  RPT-HEADER-LINE REDEFINES RPT-LINE.
001300     05  RPTH-TEXT                   PIC X(132).
001400*---------------------------------------------------------------*
001500*  SUMMARY LINE - "LABEL .......... VALUE"                      *
001600*---------------------------------------------------------------*
001700 01  RPT-SUMMARY-LINE REDEFINES RPT-LINE.
001800     05  RPTS-LABEL                  PIC X(28).
001900     05  FILLER                      PIC X(02) VALUE SPACES.
002000     05  RPTS-VALUE                  PIC X(20).
002100     05  FILLER                      PIC X(82) VALUE SPACES.
002200*---------------------------------------------------------------*
002300*  POSITION LISTING LINE                                        *
002400*---------------------------------------------------------------*
002500 01  RPT-POSITION-LINE REDEFINES RPT-LINE.
002600     05  RPTP-SYMBOL                 PIC X(08).
002700     05  FILLER                      PIC X(02) VALUE SPACES.
002800     05  RPTP-QTY                    PIC Z,ZZZ,ZZ9-.
002900     05  FILLER                      PIC X(02) VALUE SPACES.
003000     05  RPTP-AVG-COST               PIC Z,ZZ9.9999-.
003100     05  FILLER                      PIC X(02) VALUE SPACES.
003200     05  RPTP-CUR-PRICE              PIC Z,ZZ9.9999-.
003300     05  FILLER                      PIC X(02) VALUE SPACES.
003400     05  RPTP-MKT-VALUE              PIC Z,ZZZ,ZZ9.99-.
003500     05  FILLER                      PIC X(02) VALUE SPACES.
003600     05  RPTP-UNREAL-PNL             PIC Z,ZZZ,ZZ9.99-.
003700     05  FILLER                      PIC X(56) VALUE SPACES.
003800*---------------------------------------------------------------*
003900*  TRADE LEDGER LINE                                            *
004000*---------------------------------------------------------------*
004100 01  RPT-TRADE-LINE REDEFINES RPT-LINE.
004200     05  RPTT-DATE                   PIC 9(08).
004300     05  FILLER                      PIC X(02) VALUE SPACES.
004400     05  RPTT-SYMBOL                 PIC X(08).
004500     05  FILLER                      PIC X(02) VALUE SPACES.
004600     05  RPTT-SIDE                   PIC X(04).
004700     05  FILLER                      PIC X(02) VALUE SPACES.
004800     05  RPTT-QTY                    PIC Z,ZZZ,ZZ9-.
004900     05  FILLER                      PIC X(02) VALUE SPACES.
005000     05  RPTT-FILL-PRICE             PIC Z,ZZ9.9999-.
005100     05  FILLER                      PIC X(02) VALUE SPACES.
005200     05  RPTT-NOTIONAL               PIC Z,ZZZ,ZZ9.99-.
005300     05  FILLER                      PIC X(02) VALUE SPACES.
005400     05  RPTT-STATUS                 PIC X(10).
005500     05  FILLER                      PIC X(02) VALUE SPACES.
005600     05  RPTT-REASON                 PIC X(40).
005700     05  FILLER                      PIC X(18) VALUE SPACES.

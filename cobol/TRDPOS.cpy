000100*---------------------------------------------------------------*
000200*  TRDPOS    - IN-MEMORY POSITION TABLE (NO INDEXED FILES -     *
000300*  PORTFOLIO STATE LIVES FOR THE LIFE OF ONE BATCH RUN).        *
000400*  QTDBTCH SEARCHES THIS TABLE BY POS-SYMBOL ON EVERY MARK,     *
000500*  BUY, SELL AND REBALANCE PASS.                                *
000600*---------------------------------------------------------------*
000700 01  POSITION-TABLE.
000800     05  POSITION-COUNT              PIC 9(03)     COMP
000900                                     VALUE 0.
001000     05  POSITION-ENTRY OCCURS 30 TIMES
001100                        INDEXED BY POS-IDX, POS-IDX2.
001200         10  POS-SYMBOL              PIC X(08).
001300         10  POS-QTY                 PIC S9(09).
001400         10  POS-AVG-COST            PIC S9(07)V9(04).
001500         10  POS-CUR-PRICE           PIC S9(07)V9(04).
001600         10  POS-UNREAL-PNL          PIC S9(11)V99.
001700         10  POS-REAL-PNL            PIC S9(11)V99.
001800         10  FILLER                  PIC X(09).
001900     05  FILLER                      PIC X(04).

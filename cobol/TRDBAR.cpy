000100*---------------------------------------------------------------*
000200*  TRDBAR    - PRICE-BAR RECORD LAYOUT (BAR-FILE, FIXED 28)     *
000300*  ONE ROW PER SYMBOL PER TRADING DATE, SORTED BY DATE/SYMBOL.  *
000400*  CLOSE CARRIES A LEADING SEPARATE SIGN SO THE RECORD COMES    *
000500*  OUT TO EXACTLY 28 BYTES (8 + 8 + 7 + 4 + 1 SIGN).            *
000600*---------------------------------------------------------------*
000700 01  BAR-RECORD.
000800     05  BAR-DATE                    PIC 9(08).
000900     05  BAR-SYMBOL                  PIC X(08).
001000     05  BAR-CLOSE                   PIC S9(07)V9(04)
001100                                     SIGN LEADING SEPARATE.
001200*---------------------------------------------------------------*
001300*  DATE BROKEN OUT FOR WEEKDAY/MONTH-START CHECKS (REBALANCE    *
001400*  FREQUENCY TEST) - ZELLER'S CONGRUENCE NEEDS Y/M/D SEPARATE.  *
001500*---------------------------------------------------------------*
001600 05  BAR-DATE-BROKEN-OUT REDEFINES BAR-DATE.
001700     10  BAR-DATE-CCYY               PIC 9(04).
001800     10  BAR-DATE-MM                 PIC 9(02).
001900     10  BAR-DATE-DD                 PIC 9(02).

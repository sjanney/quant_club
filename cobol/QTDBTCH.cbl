000100*****************************************************************
000200* PROGRAM:  QTDBTCH
000300* AUTHOR:   R. OKONKWO-BELL
000400* INSTALLATION: DESK QUANT SYSTEMS - BATCH ANALYTICS GROUP
000500* DATE-WRITTEN: 1989-03-06
000600* DATE-COMPILED:
000700* SECURITY: UNCLASSIFIED - INTERNAL DESK USE ONLY
000800*****************************************************************
000900* CHANGE LOG
001000* DATE       WHO   TICKET     DESCRIPTION
001100* ---------- ----- ---------- ----------------------------------
001200* 1989-03-06 ROB   TD-001     ORIGINAL WRITE-UP.  REPLACES THE
001300*                             HAND-KEPT REBALANCE WORKSHEETS.
001400* 1989-04-19 ROB   TD-004     ADDED PORTFOLIO-SNAPSHOT (EQUITY
001500*                             CURVE) OUTPUT EVERY 10TH DATE.
001600* 1989-07-02 LMP   TD-011     MOMENTUM STRATEGY PARAGRAPHS ADDED.
001700* 1990-01-15 LMP   TD-019     FIXED AVG-COST DIVIDE-BY-ZERO WHEN
001800*                             A POSITION IS FLATTENED AND REOPENED
001900*                             SAME REBALANCE.
002000* 1990-06-28 ROB   TD-026     RAMMAGEDDON (DRAM SHORTAGE) STRATEGY
002100*                             ADDED AS SECOND RULE ENGINE - SEE
002200*                             PARA 750 ET SEQ.  SWITCH IS
002300*                             WS-ACTIVE-STRATEGY.
002400* 1991-02-11 ROB   TD-033     MONTHLY AND DAILY REBALANCE MODES
002500*                             ADDED ALONGSIDE THE WEEKLY DEFAULT.
002600* 1992-05-04 DKS   TD-041     MAX-DRAWDOWN AND SHARPE-STYLE RATIO
002700*                             ADDED TO THE FINAL REPORT.
002800* 1993-09-20 DKS   TD-047     SQUARE ROOT NOW COMPUTED IN-LINE
002900*                             (899-COMPUTE-SQUARE-ROOT) - SHOP
003000*                             STANDARD, NO VENDOR MATH LIBRARY.
003100* 1995-03-02 ROB   TD-058     WIDENED SYMBOL-ENTRY OCCURS TABLE
003200*                             TO CARRY A FULL TRADING YEAR PLUS
003300*                             THE 200-DAY RAMMAGEDDON LOOKBACK.
003400* 1996-11-08 CDW   TD-066     REJECTED ORDERS NOW WRITTEN TO THE
003500*                             LEDGER (WERE BEING DROPPED SILENTLY).
003600* 1998-08-14 CDW   TD-071     Y2K - BAR-DATE AND SNAP-DATE WERE
003700*                             STILL 2-DIGIT YEAR ON THE OLD FORM;
003800*                             CONVERTED TO 4-DIGIT CCYY THROUGHOUT.
003900*                             DATE-BROKEN-OUT REDEFINE UPDATED.
004000* 1999-01-11 CDW   TD-071B    Y2K FOLLOW-UP - ZELLER WEEKDAY CALC
004100*                             RE-DERIVED AND RE-TESTED AGAINST
004200*                             1900-2050 CALENDAR PRINTOUT.
004300* 2001-10-30 MOK   TD-084     PROFIT-FACTOR "NO LOSSES" SENTINEL
004400*                             (999.99) ADDED PER DESK REQUEST.
004500* 2004-04-06 MOK   TD-093     LEDGER CONTROL-TOTAL TRAILER RECORD
004600*                             ADDED (ORDER-LEDGER-TOTAL REDEFINE).
004700* 2007-12-03 JPT   TD-108     RE-READ OF LEDGER FILE FOR THE PRINT
004800*                             REPORT MOVED AFTER CLOSE/REOPEN TO
004900*                             STOP DUPLICATE TOTALS ON RERUN.
005000* 2013-06-19 JPT   TD-121     ALL LOOPING RE-DONE AS OUT-OF-LINE
005100*                             PERFORM...THRU PARAGRAPHS PER THE
005200*                             1996 CODING STANDARD SIGN-OFF THAT
005300*                             NEVER GOT RETROFITTED UNTIL NOW.
005310* 2021-09-27 RTN   TD-122     INTERNAL AUDIT NOTE - WS-I/WS-J LOOP
005320*                             SUBSCRIPTS PULLED OUT OF THE GROUPED
005330*                             WS-SUBSCRIPTS RECORD AND CARRIED AS
005340*                             STANDALONE 77-LEVELS, MATCHING HOW
005350*                             THE DESK'S OTHER SHOP UTILITIES CARRY
005360*                             LOOP COUNTERS.  NO LOGIC CHANGE.
005400*****************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID. QTDBTCH.
005700 AUTHOR. R. OKONKWO-BELL.
005800 INSTALLATION. DESK QUANT SYSTEMS - BATCH ANALYTICS GROUP.
005900 DATE-WRITTEN. 1989-03-06.
006000 DATE-COMPILED.
006100 SECURITY. UNCLASSIFIED - INTERNAL DESK USE ONLY.
006200*-----------------------------------------------------------------
006300* PURPOSE - DAY-DRIVEN REBALANCE SIMULATION OVER A SORTED PRICE-
006400*   BAR FILE.  MARKS OPEN POSITIONS, RUNS THE ACTIVE SIGNAL
006500*   ENGINE (MOMENTUM OR RAMMAGEDDON) ON REBALANCE DATES, EXECUTES
006600*   THE RESULTING BUY/SELL ORDERS AGAINST THE PORTFOLIO, WRITES
006700*   THE EQUITY CURVE AND TRADE LEDGER, AND PRINTS THE FINAL
006800*   BACKTEST-RESULTS REPORT.
006900*-----------------------------------------------------------------
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT BAR-FILE ASSIGN TO BARFILE
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-BAR-STATUS.
008000*
008100     SELECT SNAP-FILE ASSIGN TO SNAPFILE
008200         ORGANIZATION IS SEQUENTIAL
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS WS-SNAP-STATUS.
008500*
008600     SELECT LEDGER-FILE ASSIGN TO LEDGFILE
008700         ORGANIZATION IS SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS WS-LEDGER-STATUS.
009000*
009100     SELECT RPT-FILE ASSIGN TO RPTFILE
009200         ORGANIZATION IS SEQUENTIAL
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS WS-RPT-STATUS.
009500*
009600 DATA DIVISION.
009700 FILE SECTION.
009800*
009900 FD  BAR-FILE
010000     RECORDING MODE IS F
010100     RECORD CONTAINS 28 CHARACTERS
010200     LABEL RECORDS ARE STANDARD.
010300     COPY TRDBAR.
010400*
010500 FD  SNAP-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD.
010800     COPY TRDSNP.
010900*
011000 FD  LEDGER-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD.
011300     COPY TRDORD.
011400*
011500 FD  RPT-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD.
011800     COPY TRDRPT.
011900*
012000 WORKING-STORAGE SECTION.
012100*
012200 01  SYSTEM-DATE-AND-TIME.
012300     05  CURRENT-DATE.
012400         10  CURRENT-YEAR           PIC 9(04).
012500         10  CURRENT-MONTH          PIC 9(02).
012600         10  CURRENT-DAY            PIC 9(02).
012700     05  CURRENT-TIME.
012800         10  CURRENT-HOUR           PIC 9(02).
012900         10  CURRENT-MINUTE         PIC 9(02).
013000         10  CURRENT-SECOND         PIC 9(02).
013100         10  CURRENT-HNDSEC         PIC 9(02).
013200*
013300 01  WS-FIELDS.
013400     05  WS-BAR-STATUS              PIC X(02) VALUE SPACES.
013500     05  WS-SNAP-STATUS             PIC X(02) VALUE SPACES.
013600     05  WS-LEDGER-STATUS           PIC X(02) VALUE SPACES.
013700     05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.
013800     05  WS-BAR-READ-COUNT          PIC 9(07) COMP VALUE 0.
013900     05  WS-SNAP-WRITE-COUNT        PIC 9(05) COMP VALUE 0.
014000     05  WS-LEDGER-WRITE-COUNT      PIC 9(05) COMP VALUE 0.
014100     05  WS-RPT-WRITE-COUNT         PIC 9(05) COMP VALUE 0.
014200*
014300 01  SWITCHES.
014400     05  BAR-EOF-SW                 PIC X(01) VALUE 'N'.
014500         88  BAR-EOF                          VALUE 'Y'.
014600     05  LEDGER-EOF-SW              PIC X(01) VALUE 'N'.
014700         88  LEDGER-EOF                       VALUE 'Y'.
014800     05  WS-REBAL-DUE-SW            PIC X(01) VALUE 'N'.
014900         88  WS-REBAL-DUE                     VALUE 'Y'.
015000     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
015100         88  WS-FOUND                         VALUE 'Y'.
015200     05  WS-SWAPPED-SW              PIC X(01) VALUE 'N'.
015300         88  WS-SWAPPED                       VALUE 'Y'.
015400     05  WS-ADVANCE-DONE-SW         PIC X(01) VALUE 'N'.
015500         88  WS-ADVANCE-DONE                  VALUE 'Y'.
015600*
015700*-----------------------------------------------------------------
015800* RUN SWITCHES - SET BY OPERATOR BEFORE ASSEMBLY.  NO CONTROL
015900* CARD READER ON THIS BOX YET (SEE TICKET TD-026 REMARKS).
016000*-----------------------------------------------------------------
016100 01  WS-ACTIVE-STRATEGY             PIC X(01) VALUE 'M'.
016200*                                    'M' = MOMENTUM, 'R' = RAMMAGEDDON
016300 01  WS-REBAL-MODE                  PIC X(01) VALUE 'W'.
016400*                                    'W' = WEEKLY MONDAY (DEFAULT)
016500*                                    'D' = EVERY DATE
016600*                                    'M' = FIRST TRADING DATE/MONTH
016700*
016800     COPY TRDCFG.
016900     COPY TRDPOS.
017000     COPY TRDSIG.
017100*
017200*-----------------------------------------------------------------
017300* SWAP AREA FOR THE SIGNAL-TABLE BUBBLE SORT (325 ET SEQ).
017400*-----------------------------------------------------------------
017500 01  SIG-TEMP-ENTRY.
017600     05  SIG-TEMP-SYMBOL             PIC X(08).
017700     05  SIG-TEMP-SCORE              PIC S9(03)V99.
017800     05  FILLER                      PIC X(05).
017900*
018000*-----------------------------------------------------------------
018100* DISTINCT ASCENDING TRADING-DATE LIST BUILT WHILE LOADING BARS.
018200*-----------------------------------------------------------------
018300 01  TRADING-DATE-TABLE.
018400     05  TRD-DATE-COUNT             PIC 9(03) COMP VALUE 0.
018500     05  TRD-DATE-ENTRY OCCURS 300 TIMES
018600                         INDEXED BY DATE-IDX
018700                         PIC 9(08).
018800     05  FILLER                     PIC X(04).
018900*
019000*-----------------------------------------------------------------
019100* PER-SYMBOL SCAN POINTERS - ADVANCED IN LOCK STEP WITH THE
019200* TRADING-DATE-TABLE (MATCHING-RECORD TECHNIQUE, NOT A RE-READ).
019300*-----------------------------------------------------------------
019400 01  SYMBOL-POINTER-TABLE.
019500     05  SYM-CUR-PTR OCCURS 20 TIMES
019600                      PIC 9(04) COMP VALUE 0.
019700     05  SYM-HAS-BAR-TODAY OCCURS 20 TIMES
019800                      PIC X(01) VALUE 'N'.
019900*
020000*-----------------------------------------------------------------
020100* RECORDED EQUITY CURVE (SNAPSHOT POINTS ONLY) FOR METRICS.
020200*-----------------------------------------------------------------
020300 01  EQUITY-CURVE-TABLE.
020400     05  EQC-COUNT                  PIC 9(03) COMP VALUE 0.
020500     05  EQC-ENTRY OCCURS 80 TIMES
020600                    PIC S9(11)V99.
020700     05  FILLER                     PIC X(04).
020800*
020900 01  WS-PORTFOLIO-FIELDS.
021000     05  WS-CASH                    PIC S9(11)V99.
021100     05  WS-HWM                     PIC S9(11)V99.
021200     05  WS-EQUITY                  PIC S9(11)V99.
021300     05  WS-RETURN-PCT              PIC S9(05)V99.
021400     05  WS-DRAWDOWN-PCT            PIC S9(05)V99.
021500     05  WS-TOTAL-BUY-NOTIONAL      PIC S9(11)V99 VALUE 0.
021600     05  WS-TOTAL-SELL-NOTIONAL     PIC S9(11)V99 VALUE 0.
021700     05  WS-TRADE-COUNT             PIC 9(05) COMP VALUE 0.
021800*
021900 01  WS-DATE-WORK.
022000     05  WS-CUR-DATE                PIC 9(08).
022100     05  WS-CUR-DATE-X REDEFINES WS-CUR-DATE.
022200         10  WS-CUR-CCYY            PIC 9(04).
022300         10  WS-CUR-MM              PIC 9(02).
022400         10  WS-CUR-DD              PIC 9(02).
022500     05  WS-PREV-MM                 PIC 9(02) VALUE 0.
022600*
022700*-----------------------------------------------------------------
022800* ZELLER'S CONGRUENCE WORK FIELDS - ALL BINARY, ALL SCRATCH.
022900*-----------------------------------------------------------------
023000 01  WS-ZELLER-FIELDS COMP.
023100     05  WS-Z-MONTH                 PIC S9(04).
023200     05  WS-Z-YEAR                  PIC S9(04).
023300     05  WS-Z-K                     PIC S9(04).
023400     05  WS-Z-J                     PIC S9(04).
023500     05  WS-Z-T1                    PIC S9(04).
023600     05  WS-Z-T2                    PIC S9(04).
023700     05  WS-Z-T3                    PIC S9(04).
023800     05  WS-WEEKDAY-NUM             PIC S9(04).
023900*
024000*-----------------------------------------------------------------
024100* GENERAL LOOP/SUBSCRIPT WORK - ALL BINARY PER SHOP STANDARD.
024105* WS-I/WS-J CARRIED AS STANDALONE 77-LEVELS, NOT GROUPED, SAME AS
024110* THE DESK'S OTHER SHOP UTILITIES.
024200*-----------------------------------------------------------------
024210 77  WS-I                       PIC 9(04)     COMP.
024220 77  WS-J                       PIC 9(04)     COMP.
024300 01  WS-SUBSCRIPTS COMP.
024600     05  WS-N                       PIC 9(04).
024700     05  WS-SELECTED-COUNT          PIC 9(04).
024800     05  WS-BAR-N                   PIC 9(04).
024900     05  WS-MU-IDX                  PIC 9(04).
025000     05  WS-DELL-IDX                PIC 9(04).
025100     05  WS-MU-N                    PIC 9(04).
025200     05  WS-DELL-N                  PIC 9(04).
025300     05  WS-SQRT-ITER               PIC 9(04).
025400     05  WS-DATE-SEQ                PIC 9(04).
025500     05  WS-SNAP-REM                PIC 9(04).
025600*
025700*-----------------------------------------------------------------
025800* STATISTICAL INTERMEDIATES - CARRIED AT 6 DECIMALS PER DESK
025900* ROUNDING STANDARD (SPEC MEMO 1990-06-28).
026000*-----------------------------------------------------------------
026100 01  WS-STAT-FIELDS.
026200     05  WS-SUM                     PIC S9(09)V9(06).
026300     05  WS-FAST-MA-NOW             PIC S9(09)V9(06).
026400     05  WS-FAST-MA-PRV             PIC S9(09)V9(06).
026500     05  WS-SLOW-MA-NOW             PIC S9(09)V9(06).
026600     05  WS-SLOW-MA-PRV             PIC S9(09)V9(06).
026700     05  WS-RAW-SIGNAL              PIC S9(03)V9(06).
026800     05  WS-SCORE                   PIC S9(05)V9(06).
026900     05  WS-MA50                    PIC S9(09)V9(06).
027000     05  WS-MA200                   PIC S9(09)V9(06).
027100     05  WS-AVG-GAIN                PIC S9(09)V9(06).
027200     05  WS-AVG-LOSS                PIC S9(09)V9(06).
027300     05  WS-RS                      PIC S9(09)V9(06).
027400     05  WS-RSI                     PIC S9(05)V9(06).
027500     05  WS-DELTA                   PIC S9(09)V9(06).
027600     05  WS-RATIO                   PIC S9(09)V9(06).
027700     05  WS-RATIO-MEAN              PIC S9(09)V9(06).
027800     05  WS-RATIO-VAR               PIC S9(09)V9(06).
027900     05  WS-RATIO-STD               PIC S9(09)V9(06).
028000     05  WS-PAIRS-Z                 PIC S9(05)V9(06).
028100     05  WS-DIFFSQ-SUM              PIC S9(11)V9(06).
028200     05  WS-RET-MEAN                PIC S9(05)V9(06).
028300     05  WS-RET-VAR                 PIC S9(05)V9(06).
028400     05  WS-RET-STD                 PIC S9(05)V9(06).
028500     05  WS-RET-THIS                PIC S9(05)V9(06).
028600     05  WS-SQRT-INPUT              PIC S9(11)V9(06).
028700     05  WS-SQRT-RESULT             PIC S9(09)V9(06).
028800     05  WS-SQRT-GUESS              PIC S9(09)V9(06).
028900     05  WS-SUM-POS-RET             PIC S9(05)V9(06).
029000     05  WS-SUM-NEG-RET             PIC S9(05)V9(06).
029100     05  WS-RET-COUNT               PIC 9(03) COMP VALUE 0.
029200     05  WS-RET-POS-COUNT           PIC 9(03) COMP VALUE 0.
029300     05  WS-MAX-DRAWDOWN            PIC S9(05)V99 VALUE 0.
029400     05  WS-WIN-RATE                PIC S9(03)V99 VALUE 0.
029500     05  WS-PROFIT-FACTOR           PIC S9(05)V99 VALUE 0.
029600     05  WS-SHARPE-RATIO            PIC S9(03)V99 VALUE 0.
029700     05  WS-RUN-MAX-EQUITY          PIC S9(11)V99 VALUE 0.
029800     05  WS-DD-THIS                 PIC S9(05)V99 VALUE 0.
029900     05  WS-SQRT-252                PIC 9(02)V9(06)
030000                                    VALUE 15.874508.
030100*
030200*-----------------------------------------------------------------
030300* ORDER-SIDE/DATE/PRICE PASSED TO 600-EXECUTE-ORDER.  A SMALL
030400* PARAMETER AREA IS SET UP BEFORE THE PERFORM, IN THE ABSENCE OF
030500* A CALLING CONVENTION ON THIS SHOP'S COMPILER.
030600*-----------------------------------------------------------------
030700 01  WS-ORDER-PARMS.
030800     05  WSO-SYMBOL                 PIC X(08).
030900     05  WSO-SIDE                   PIC X(04).
031000     05  WSO-QTY                    PIC S9(09).
031100     05  WSO-PRICE                  PIC S9(07)V9(04).
031200     05  WSO-REASON                 PIC X(40).
031300     05  WSO-TRIAL-NOTIONAL         PIC S9(11)V99.
031400*
031500 01  WS-REPORT-EDIT-FIELDS.
031600     05  WS-EQUITY-E                PIC Z,ZZZ,ZZZ,ZZ9.99-.
031700     05  WS-PCT-E                   PIC Z,ZZ9.99-.
031800     05  WS-COUNT-E                 PIC Z,ZZ9.
031900     05  WS-RATIO-E                 PIC Z9.99-.
032000*
032100 PROCEDURE DIVISION.
032200*
032300 000-MAIN.
032400*
032500     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
032600     ACCEPT CURRENT-TIME FROM TIME.
032700*
032800     DISPLAY '***************************************************'.
032900     DISPLAY 'QTDBTCH STARTED ' CURRENT-YEAR '-' CURRENT-MONTH
033000             '-' CURRENT-DAY ' ' CURRENT-HOUR ':' CURRENT-MINUTE.
033100     DISPLAY 'ACTIVE STRATEGY......: ' WS-ACTIVE-STRATEGY.
033200     DISPLAY 'REBALANCE MODE.......: ' WS-REBAL-MODE.
033300     DISPLAY '***************************************************'.
033400*
033500     PERFORM 100-OPEN-FILES         THRU 100-EXIT.
033600     PERFORM 210-LOAD-PRICE-HISTORY THRU 210-EXIT.
033700*
033800     MOVE CFG-INITIAL-CAPITAL TO WS-CASH.
033900     MOVE CFG-INITIAL-CAPITAL TO WS-HWM.
034000*
034100     PERFORM 200-RUN-SIMULATION THRU 200-EXIT
034200         VARYING DATE-IDX FROM 1 BY 1
034300         UNTIL DATE-IDX > TRD-DATE-COUNT.
034400*
034500     PERFORM 800-COMPUTE-METRICS THRU 890-METRICS-EXIT.
034600     PERFORM 900-PRINT-REPORT    THRU 990-PRINT-REPORT-EXIT.
034700     PERFORM 950-CLOSE-FILES     THRU 950-EXIT.
034800*
034900     DISPLAY 'QTDBTCH FINISHED - BARS READ...: ' WS-BAR-READ-COUNT.
035000     DISPLAY '                    ORDERS......: '
035100             WS-LEDGER-WRITE-COUNT.
035200     DISPLAY '                    SNAPSHOTS...: '
035300             WS-SNAP-WRITE-COUNT.
035400     STOP RUN.
035500*
035600 100-OPEN-FILES.
035700     OPEN INPUT  BAR-FILE.
035800     OPEN OUTPUT SNAP-FILE.
035900     OPEN OUTPUT LEDGER-FILE.
036000     OPEN OUTPUT RPT-FILE.
036100 100-EXIT.
036200     EXIT.
036300*
036400 950-CLOSE-FILES.
036500     CLOSE SNAP-FILE.
036600     CLOSE LEDGER-FILE.
036700     CLOSE RPT-FILE.
036800 950-EXIT.
036900     EXIT.
037000*
037100*-----------------------------------------------------------------
037200* 210 - LOAD ENTIRE PRICE-BAR FILE INTO THE IN-MEMORY HISTORY
037300*   TABLE (SPEC STEP 1) AND BUILD THE DISTINCT-DATE LIST.  FILE
037400*   IS SORTED BY DATE THEN SYMBOL, SO A SIMPLE READ-UNTIL-EOF
037500*   LOOP IS ENOUGH - NO SORT VERB NEEDED.
037600*-----------------------------------------------------------------
037700 210-LOAD-PRICE-HISTORY.
037800     PERFORM 211-READ-BAR THRU 211-EXIT.
037900     PERFORM 215-LOAD-ONE-BAR THRU 215-EXIT
038000         UNTIL BAR-EOF.
038100 210-EXIT.
038200     EXIT.
038300*
038400 211-READ-BAR.
038500     READ BAR-FILE
038600         AT END SET BAR-EOF TO TRUE.
038700     IF NOT BAR-EOF
038800         ADD 1 TO WS-BAR-READ-COUNT
038900     END-IF.
039000 211-EXIT.
039100     EXIT.
039200*
039300 215-LOAD-ONE-BAR.
039400     IF WS-BAR-READ-COUNT = 1
039500         OR BAR-DATE NOT = TRD-DATE-ENTRY(TRD-DATE-COUNT)
039600         ADD 1 TO TRD-DATE-COUNT
039700         MOVE BAR-DATE TO TRD-DATE-ENTRY(TRD-DATE-COUNT)
039800     END-IF.
039900     PERFORM 216-FIND-OR-ADD-SYMBOL THRU 216-EXIT.
040000     ADD 1 TO SYM-BAR-COUNT(SYM-IDX).
040100     MOVE BAR-DATE  TO SYM-BAR-DATE(SYM-IDX SYM-BAR-COUNT(SYM-IDX)).
040200     MOVE BAR-CLOSE TO SYM-BAR-CLOSE(SYM-IDX SYM-BAR-COUNT(SYM-IDX)).
040300     PERFORM 211-READ-BAR THRU 211-EXIT.
040400 215-EXIT.
040500     EXIT.
040600*
040700 216-FIND-OR-ADD-SYMBOL.
040800     MOVE 'N' TO WS-FOUND-SW.
040900     PERFORM 217-SEARCH-SYMBOL THRU 217-EXIT
041000         VARYING SYM-IDX2 FROM 1 BY 1
041100         UNTIL SYM-IDX2 > SYMBOL-COUNT OR WS-FOUND.
041200     IF NOT WS-FOUND
041300         ADD 1 TO SYMBOL-COUNT
041400         SET SYM-IDX TO SYMBOL-COUNT
041500         MOVE BAR-SYMBOL TO SYM-CODE(SYM-IDX)
041600     END-IF.
041700 216-EXIT.
041800     EXIT.
041900*
042000 217-SEARCH-SYMBOL.
042100     IF SYM-CODE(SYM-IDX2) = BAR-SYMBOL
042200         SET SYM-IDX TO SYM-IDX2
042300         MOVE 'Y' TO WS-FOUND-SW
042400     END-IF.
042500 217-EXIT.
042600     EXIT.
042700*
042800*-----------------------------------------------------------------
042900* 200 - ONE PASS PER TRADING DATE (SPEC STEP 2).
043000*-----------------------------------------------------------------
043100 200-RUN-SIMULATION.
043200     MOVE TRD-DATE-ENTRY(DATE-IDX) TO WS-CUR-DATE.
043300     PERFORM 220-ADVANCE-AND-MARK THRU 220-EXIT
043400         VARYING SYM-IDX FROM 1 BY 1
043500         UNTIL SYM-IDX > SYMBOL-COUNT.
043600     PERFORM 230-CHECK-REBALANCE-DUE THRU 230-EXIT.
043700     IF WS-REBAL-DUE
043800         PERFORM 300-REBALANCE THRU 390-REBALANCE-EXIT
043900     END-IF.
044000     PERFORM 240-WRITE-SNAPSHOT THRU 240-EXIT.
044100     MOVE WS-CUR-MM TO WS-PREV-MM.
044200 200-EXIT.
044300     EXIT.
044400*
044500*-----------------------------------------------------------------
044600* 220 - ADVANCE ONE SYMBOL'S SCAN POINTER TO THE CURRENT DATE
044700*   (MATCHING-RECORD TECHNIQUE ACROSS THE PARALLEL PER-SYMBOL
044800*   HISTORY ARRAYS) AND MARK ITS OPEN POSITION, IF ANY, TO
044900*   TODAY'S CLOSE.  DRIVEN OUT-OF-LINE BY 200-RUN-SIMULATION.
045000*-----------------------------------------------------------------
045100 220-ADVANCE-AND-MARK.
045200     MOVE 'N' TO SYM-HAS-BAR-TODAY(SYM-IDX).
045300     MOVE 'N' TO WS-ADVANCE-DONE-SW.
045400     PERFORM 225-ADVANCE-POINTER THRU 225-EXIT
045500         UNTIL WS-ADVANCE-DONE.
045600     IF SYM-CUR-PTR(SYM-IDX) > 0
045700         IF SYM-BAR-DATE(SYM-IDX SYM-CUR-PTR(SYM-IDX)) = WS-CUR-DATE
045800             MOVE 'Y' TO SYM-HAS-BAR-TODAY(SYM-IDX)
045900             MOVE SYM-CODE(SYM-IDX) TO WSO-SYMBOL
046000             PERFORM 500-FIND-POSITION THRU 500-EXIT
046100             IF WS-FOUND
046200                 MOVE SYM-BAR-CLOSE(SYM-IDX SYM-CUR-PTR(SYM-IDX))
046300                     TO WSO-PRICE
046400                 PERFORM 520-POSITION-MARK-PRICE THRU 520-EXIT
046500             END-IF
046600         END-IF
046700     END-IF.
046800 220-EXIT.
046900     EXIT.
047000*
047100 225-ADVANCE-POINTER.
047200     IF SYM-CUR-PTR(SYM-IDX) >= SYM-BAR-COUNT(SYM-IDX)
047300         MOVE 'Y' TO WS-ADVANCE-DONE-SW
047400     ELSE
047500         IF SYM-BAR-DATE(SYM-IDX SYM-CUR-PTR(SYM-IDX) + 1)
047600             > WS-CUR-DATE
047700             MOVE 'Y' TO WS-ADVANCE-DONE-SW
047800         ELSE
047900             ADD 1 TO SYM-CUR-PTR(SYM-IDX)
048000         END-IF
048100     END-IF.
048200 225-EXIT.
048300     EXIT.
048400*
048500*-----------------------------------------------------------------
048600* 230 - REBALANCE-DUE TEST.  DEFAULT IS WEEKLY (MONDAY).  MODE
048700*   'D' TRADES EVERY DATE, MODE 'M' TRADES ON THE FIRST TRADING
048800*   DATE SEEN FOR A NEW MONTH.
048900*-----------------------------------------------------------------
049000 230-CHECK-REBALANCE-DUE.
049100     MOVE 'N' TO WS-REBAL-DUE-SW.
049200     EVALUATE WS-REBAL-MODE
049300         WHEN 'D'
049400             MOVE 'Y' TO WS-REBAL-DUE-SW
049500         WHEN 'M'
049600             IF DATE-IDX = 1 OR WS-CUR-MM NOT = WS-PREV-MM
049700                 MOVE 'Y' TO WS-REBAL-DUE-SW
049800             END-IF
049900         WHEN OTHER
050000             PERFORM 235-COMPUTE-WEEKDAY THRU 235-EXIT
050100             IF WS-WEEKDAY-NUM = 2
050200                 MOVE 'Y' TO WS-REBAL-DUE-SW
050300             END-IF
050400     END-EVALUATE.
050500 230-EXIT.
050600     EXIT.
050700*
050800*-----------------------------------------------------------------
050900* 235 - ZELLER'S CONGRUENCE.  RESULT 0=SAT 1=SUN 2=MON ... 6=FRI.
051000*-----------------------------------------------------------------
051100 235-COMPUTE-WEEKDAY.
051200     IF WS-CUR-MM < 3
051300         COMPUTE WS-Z-MONTH = WS-CUR-MM + 12
051400         COMPUTE WS-Z-YEAR  = WS-CUR-CCYY - 1
051500     ELSE
051600         MOVE WS-CUR-MM   TO WS-Z-MONTH
051700         MOVE WS-CUR-CCYY TO WS-Z-YEAR
051800     END-IF.
051900     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
052000     COMPUTE WS-Z-T1 = (13 * (WS-Z-MONTH + 1)) / 5.
052100     COMPUTE WS-Z-T2 = WS-Z-K / 4.
052200     COMPUTE WS-Z-T3 = WS-Z-J / 4.
052300     COMPUTE WS-WEEKDAY-NUM =
052400         WS-CUR-DD + WS-Z-T1 + WS-Z-K + WS-Z-T2 + WS-Z-T3
052500             - (2 * WS-Z-J).
052600     PERFORM 236-BUMP-WEEKDAY-UP THRU 236-EXIT
052700         UNTIL WS-WEEKDAY-NUM >= 0.
052800     PERFORM 237-BUMP-WEEKDAY-DOWN THRU 237-EXIT
052900         UNTIL WS-WEEKDAY-NUM < 7.
053000 235-EXIT.
053100     EXIT.
053200*
053300 236-BUMP-WEEKDAY-UP.
053400     ADD 7 TO WS-WEEKDAY-NUM.
053500 236-EXIT.
053600     EXIT.
053700*
053800 237-BUMP-WEEKDAY-DOWN.
053900     SUBTRACT 7 FROM WS-WEEKDAY-NUM.
054000 237-EXIT.
054100     EXIT.
054200*
054300*-----------------------------------------------------------------
054400* 240 - WRITE A PORTFOLIO-SNAPSHOT EVERY 10TH DATE AND ON THE
054500*   FINAL DATE OF THE RUN (SPEC STEP 2C).
054600*-----------------------------------------------------------------
054700 240-WRITE-SNAPSHOT.
054800     SET WS-DATE-SEQ TO DATE-IDX.
054900     DIVIDE WS-DATE-SEQ BY CFG-SNAPSHOT-INTERVAL
055000         GIVING WS-I REMAINDER WS-SNAP-REM.
055100     IF WS-SNAP-REM = 0 OR WS-DATE-SEQ = TRD-DATE-COUNT
055200         PERFORM 620-COMPUTE-EQUITY THRU 620-EXIT
055300         MOVE WS-CUR-DATE     TO SNAP-DATE
055400         MOVE WS-EQUITY       TO SNAP-EQUITY
055500         MOVE WS-CASH         TO SNAP-CASH
055600         MOVE POSITION-COUNT  TO SNAP-NUM-POS
055700         COMPUTE WS-RETURN-PCT ROUNDED =
055800             (WS-EQUITY - CFG-INITIAL-CAPITAL)
055900             / CFG-INITIAL-CAPITAL * 100
056000         MOVE WS-RETURN-PCT   TO SNAP-RETURN-PCT
056100         PERFORM 630-COMPUTE-DRAWDOWN-PCT THRU 630-EXIT
056200         MOVE WS-DRAWDOWN-PCT TO SNAP-DRAWDOWN-PCT
056300         WRITE SNAP-RECORD
056400         ADD 1 TO WS-SNAP-WRITE-COUNT
056500         ADD 1 TO EQC-COUNT
056600         MOVE WS-EQUITY TO EQC-ENTRY(EQC-COUNT)
056700     END-IF.
056800 240-EXIT.
056900     EXIT.
057000*
057100*-----------------------------------------------------------------
057200* 300 - REBALANCE (SPEC BATCH-FLOW STEP 3).
057300*-----------------------------------------------------------------
057400 300-REBALANCE.
057500     PERFORM 310-SCORE-UNIVERSE     THRU 310-EXIT.
057600     PERFORM 320-RANK-SIGNALS       THRU 320-EXIT.
057700     PERFORM 330-SELL-UNSELECTED    THRU 330-EXIT.
057800     PERFORM 340-BUY-NEW-SELECTIONS THRU 340-EXIT.
057900 390-REBALANCE-EXIT.
058000     EXIT.
058100*
058200 310-SCORE-UNIVERSE.
058300     MOVE 0 TO SIGNAL-COUNT.
058400     PERFORM 311-SCORE-ONE-SYMBOL THRU 311-EXIT
058500         VARYING SYM-IDX FROM 1 BY 1
058600         UNTIL SYM-IDX > SYMBOL-COUNT.
058700 310-EXIT.
058800     EXIT.
058900*
059000 311-SCORE-ONE-SYMBOL.
059100     IF SYM-HAS-BAR-TODAY(SYM-IDX) = 'Y'
059200         IF WS-ACTIVE-STRATEGY = 'M'
059300             PERFORM 700-SCORE-MOMENTUM THRU 790-SCORE-MOMENTUM-EXIT
059400         ELSE
059500             PERFORM 750-SCORE-RAMMAGEDDON
059600                 THRU 789-SCORE-RAMMAGEDDON-EXIT
059700         END-IF
059800     END-IF.
059900 311-EXIT.
060000     EXIT.
060100*
060200*-----------------------------------------------------------------
060300* 320 - DESCENDING BUBBLE SORT OF SIGNAL-TABLE, THEN THE TOP
060400*   CFG-MAX-POSITIONS ENTRIES ARE "SELECTED".
060500*-----------------------------------------------------------------
060600 320-RANK-SIGNALS.
060700     MOVE 'Y' TO WS-SWAPPED-SW.
060800     PERFORM 325-SORT-ONE-PASS THRU 325-EXIT
060900         UNTIL NOT WS-SWAPPED.
061000     IF SIGNAL-COUNT < CFG-MAX-POSITIONS
061100         MOVE SIGNAL-COUNT TO WS-SELECTED-COUNT
061200     ELSE
061300         MOVE CFG-MAX-POSITIONS TO WS-SELECTED-COUNT
061400     END-IF.
061500 320-EXIT.
061600     EXIT.
061700*
061800 325-SORT-ONE-PASS.
061900     MOVE 'N' TO WS-SWAPPED-SW.
062000     PERFORM 326-COMPARE-SWAP THRU 326-EXIT
062100         VARYING SIG-IDX FROM 1 BY 1
062200         UNTIL SIG-IDX > SIGNAL-COUNT - 1.
062300 325-EXIT.
062400     EXIT.
062500*
062600 326-COMPARE-SWAP.
062700     IF SIG-SCORE(SIG-IDX) < SIG-SCORE(SIG-IDX + 1)
062800         MOVE SIGNAL-ENTRY(SIG-IDX)     TO SIG-TEMP-ENTRY
062900         MOVE SIGNAL-ENTRY(SIG-IDX + 1) TO SIGNAL-ENTRY(SIG-IDX)
063000         MOVE SIG-TEMP-ENTRY             TO SIGNAL-ENTRY(SIG-IDX + 1)
063100         MOVE 'Y' TO WS-SWAPPED-SW
063200     END-IF.
063300 326-EXIT.
063400     EXIT.
063500*
063600*-----------------------------------------------------------------
063700* 330 - ANY HELD SYMBOL NOT AMONG THE TOP SELECTIONS IS SOLD IN
063800*   FULL AT ITS CURRENT (JUST-MARKED) PRICE.
063900*-----------------------------------------------------------------
064000 330-SELL-UNSELECTED.
064100     PERFORM 331-CHECK-ONE-POSITION THRU 331-EXIT
064200         VARYING POS-IDX FROM POSITION-COUNT BY -1
064300         UNTIL POS-IDX < 1.
064400 330-EXIT.
064500     EXIT.
064600*
064700 331-CHECK-ONE-POSITION.
064800     MOVE 'N' TO WS-FOUND-SW.
064900     PERFORM 332-CHECK-SELECTED THRU 332-EXIT
065000         VARYING SIG-IDX FROM 1 BY 1
065100         UNTIL SIG-IDX > WS-SELECTED-COUNT OR WS-FOUND.
065200     IF NOT WS-FOUND
065300         MOVE POS-SYMBOL(POS-IDX)    TO WSO-SYMBOL
065400         MOVE 'SELL'                 TO WSO-SIDE
065500         MOVE POS-QTY(POS-IDX)       TO WSO-QTY
065600         MOVE POS-CUR-PRICE(POS-IDX) TO WSO-PRICE
065700         MOVE 'REBALANCE - DROPPED FROM SELECTION' TO WSO-REASON
065800         PERFORM 600-EXECUTE-ORDER THRU 690-EXECUTE-ORDER-EXIT
065900     END-IF.
066000 331-EXIT.
066100     EXIT.
066200*
066300 332-CHECK-SELECTED.
066400     IF SIG-SYMBOL(SIG-IDX) = POS-SYMBOL(POS-IDX)
066500         MOVE 'Y' TO WS-FOUND-SW
066600     END-IF.
066700 332-EXIT.
066800     EXIT.
066900*
067000*-----------------------------------------------------------------
067100* 340 - EQUAL-WEIGHT BUY OF EVERY SELECTED SYMBOL NOT ALREADY
067200*   HELD.  SYMBOLS ALREADY HELD ARE LEFT UNCHANGED.
067300*-----------------------------------------------------------------
067400 340-BUY-NEW-SELECTIONS.
067500     PERFORM 620-COMPUTE-EQUITY THRU 620-EXIT.
067600     IF WS-SELECTED-COUNT > 0
067700         COMPUTE WS-SUM ROUNDED = WS-EQUITY / WS-SELECTED-COUNT
067800     ELSE
067900         MOVE 0 TO WS-SUM
068000     END-IF.
068100     PERFORM 341-BUY-ONE-SELECTION THRU 341-EXIT
068200         VARYING SIG-IDX FROM 1 BY 1
068300         UNTIL SIG-IDX > WS-SELECTED-COUNT.
068400 340-EXIT.
068500     EXIT.
068600*
068700 341-BUY-ONE-SELECTION.
068800     MOVE SIG-SYMBOL(SIG-IDX) TO WSO-SYMBOL.
068900     PERFORM 500-FIND-POSITION THRU 500-EXIT.
069000     IF NOT WS-FOUND
069100         PERFORM 345-FIND-LATEST-PRICE THRU 345-EXIT
069200         IF WSO-PRICE > 0
069300             DIVIDE WS-SUM BY WSO-PRICE GIVING WSO-QTY
069400         ELSE
069500             MOVE 0 TO WSO-QTY
069600         END-IF
069700         IF WSO-QTY > 0
069800             MOVE 'BUY '  TO WSO-SIDE
069900             MOVE 'REBALANCE - NEW SELECTION' TO WSO-REASON
070000             PERFORM 600-EXECUTE-ORDER THRU 690-EXECUTE-ORDER-EXIT
070100         END-IF
070200     END-IF.
070300 341-EXIT.
070400     EXIT.
070500*
070600*-----------------------------------------------------------------
070700* 345 - LOOKS UP TODAY'S CLOSE FOR WSO-SYMBOL (USED WHEN BUYING A
070800*   NAME WITH NO OPEN POSITION YET).
070900*-----------------------------------------------------------------
071000 345-FIND-LATEST-PRICE.
071100     MOVE 0 TO WSO-PRICE.
071200     PERFORM 346-CHECK-ONE-SYMBOL THRU 346-EXIT
071300         VARYING SYM-IDX2 FROM 1 BY 1
071400         UNTIL SYM-IDX2 > SYMBOL-COUNT.
071500 345-EXIT.
071600     EXIT.
071700*
071800 346-CHECK-ONE-SYMBOL.
071900     IF SYM-CODE(SYM-IDX2) = WSO-SYMBOL
072000         AND SYM-HAS-BAR-TODAY(SYM-IDX2) = 'Y'
072100         MOVE SYM-BAR-CLOSE(SYM-IDX2 SYM-CUR-PTR(SYM-IDX2))
072200             TO WSO-PRICE
072300     END-IF.
072400 346-EXIT.
072500     EXIT.
072600*
072700*===================================================================
072800* SECTION - POSITION BOOKKEEPING
072900*===================================================================
073000 500-FIND-POSITION.
073100     MOVE 'N' TO WS-FOUND-SW.
073200     PERFORM 501-CHECK-ONE-POS THRU 501-EXIT
073300         VARYING POS-IDX2 FROM 1 BY 1
073400         UNTIL POS-IDX2 > POSITION-COUNT OR WS-FOUND.
073500 500-EXIT.
073600     EXIT.
073700*
073800 501-CHECK-ONE-POS.
073900     IF POS-SYMBOL(POS-IDX2) = WSO-SYMBOL
074000         SET POS-IDX TO POS-IDX2
074100         MOVE 'Y' TO WS-FOUND-SW
074200     END-IF.
074300 501-EXIT.
074400     EXIT.
074500*
074600*-----------------------------------------------------------------
074700* 505-POSITION-ADD-SHARES - AVERAGE-COST ADD (BUSINESS RULE).
074800*   ASSUMES WS-FOUND-SW/POS-IDX ALREADY SET BY 500-FIND-POSITION.
074900*-----------------------------------------------------------------
075000 505-POSITION-ADD-SHARES.
075100     IF WS-FOUND
075200         COMPUTE WS-SUM ROUNDED =
075300             (POS-QTY(POS-IDX) * POS-AVG-COST(POS-IDX))
075400             + (WSO-QTY * WSO-PRICE)
075500         ADD WSO-QTY TO POS-QTY(POS-IDX)
075600         IF POS-QTY(POS-IDX) = 0
075700             MOVE 0 TO POS-AVG-COST(POS-IDX)
075800         ELSE
075900             COMPUTE POS-AVG-COST(POS-IDX) ROUNDED =
076000                 WS-SUM / POS-QTY(POS-IDX)
076100         END-IF
076200     ELSE
076300         ADD 1 TO POSITION-COUNT
076400         SET POS-IDX TO POSITION-COUNT
076500         MOVE WSO-SYMBOL TO POS-SYMBOL(POS-IDX)
076600         MOVE WSO-QTY    TO POS-QTY(POS-IDX)
076700         MOVE WSO-PRICE  TO POS-AVG-COST(POS-IDX)
076800         MOVE WSO-PRICE  TO POS-CUR-PRICE(POS-IDX)
076900         MOVE 0          TO POS-UNREAL-PNL(POS-IDX)
077000         MOVE 0          TO POS-REAL-PNL(POS-IDX)
077100     END-IF.
077200 505-EXIT.
077300     EXIT.
077400*
077500*-----------------------------------------------------------------
077600* 510-POSITION-REMOVE-SHARES - REALIZED P/L ON A SELL, QTY IS
077700*   CLAMPED TO WHAT IS ACTUALLY HELD.  ENTRY IS COMPACTED OUT OF
077800*   THE TABLE WHEN IT REACHES ZERO.
077900*-----------------------------------------------------------------
078000 510-POSITION-REMOVE-SHARES.
078100     IF WSO-QTY > POS-QTY(POS-IDX)
078200         MOVE POS-QTY(POS-IDX) TO WSO-QTY
078300     END-IF.
078400     COMPUTE POS-REAL-PNL(POS-IDX) ROUNDED =
078500         POS-REAL-PNL(POS-IDX)
078600         + ((WSO-PRICE - POS-AVG-COST(POS-IDX)) * WSO-QTY).
078700     SUBTRACT WSO-QTY FROM POS-QTY(POS-IDX).
078800     IF POS-QTY(POS-IDX) = 0
078900         PERFORM 515-DELETE-POSITION THRU 515-EXIT
079000     END-IF.
079100 510-EXIT.
079200     EXIT.
079300*
079400 515-DELETE-POSITION.
079500     PERFORM 516-SHIFT-ONE-UP THRU 516-EXIT
079600         VARYING POS-IDX2 FROM POS-IDX BY 1
079700         UNTIL POS-IDX2 >= POSITION-COUNT.
079800     SUBTRACT 1 FROM POSITION-COUNT.
079900 515-EXIT.
080000     EXIT.
080100*
080200 516-SHIFT-ONE-UP.
080300     MOVE POSITION-ENTRY(POS-IDX2 + 1) TO POSITION-ENTRY(POS-IDX2).
080400 516-EXIT.
080500     EXIT.
080600*
080700*-----------------------------------------------------------------
080800* 520-POSITION-MARK-PRICE - MARK TO MARKET (WS-FOUND-SW/POS-IDX
080900*   ALREADY SET, WSO-PRICE HOLDS THE MARK).
081000*-----------------------------------------------------------------
081100 520-POSITION-MARK-PRICE.
081200     MOVE WSO-PRICE TO POS-CUR-PRICE(POS-IDX).
081300     COMPUTE POS-UNREAL-PNL(POS-IDX) ROUNDED =
081400         (WSO-PRICE - POS-AVG-COST(POS-IDX)) * POS-QTY(POS-IDX).
081500 520-EXIT.
081600     EXIT.
081700*
081800*===================================================================
081900* SECTION - ORDER EXECUTION AND PORTFOLIO BOOKKEEPING
082000*===================================================================
082100* 600 - EXECUTE ONE ORDER.  EVERY REBALANCE-GENERATED ORDER IS
082200*   FILLED IN FULL AT ONE PRICE (NO PARTIAL FILLS IN THIS BATCH
082300*   FLOW), SO A VOLUME-WEIGHTED FILL PRICE COLLAPSES TO THE
082400*   SINGLE FILL PRICE - THE NOTIONAL IS STILL RECOMPUTED HERE
082500*   ON EVERY CLAMP SO A FUTURE MULTI-FILL FEED DROPS IN
082600*   CLEANLY.
082700*-----------------------------------------------------------------
082800 600-EXECUTE-ORDER.
082900     MOVE WS-CUR-DATE   TO ORD-DATE.
083000     MOVE WSO-SYMBOL    TO ORD-SYMBOL.
083100     MOVE WSO-SIDE      TO ORD-SIDE.
083200     MOVE WSO-QTY       TO ORD-QTY.
083300     MOVE WSO-PRICE     TO ORD-FILL-PRICE.
083400     COMPUTE ORD-NOTIONAL ROUNDED = WSO-QTY * WSO-PRICE.
083500     MOVE 'FILLED'      TO ORD-STATUS.
083600     MOVE WSO-REASON    TO ORD-REASON.
083700*
083800     EVALUATE WSO-SIDE
083900         WHEN 'BUY '
084000             MOVE ORD-NOTIONAL TO WSO-TRIAL-NOTIONAL
084100             IF WSO-TRIAL-NOTIONAL > WS-CASH
084200                 MOVE 'REJECTED'  TO ORD-STATUS
084300                 MOVE 'INSUFFICIENT CASH FOR NOTIONAL' TO ORD-REASON
084400             ELSE
084500                 SUBTRACT WSO-TRIAL-NOTIONAL FROM WS-CASH
084600                 PERFORM 500-FIND-POSITION THRU 500-EXIT
084700                 PERFORM 505-POSITION-ADD-SHARES THRU 505-EXIT
084800             END-IF
084900         WHEN 'SELL'
085000             PERFORM 500-FIND-POSITION THRU 500-EXIT
085100             IF NOT WS-FOUND
085200                 MOVE 'REJECTED' TO ORD-STATUS
085300                 MOVE 'NO POSITION HELD'  TO ORD-REASON
085400             ELSE
085500                 IF WSO-QTY > POS-QTY(POS-IDX)
085600                     MOVE POS-QTY(POS-IDX) TO WSO-QTY
085700                     MOVE WSO-QTY TO ORD-QTY
085800                     COMPUTE ORD-NOTIONAL ROUNDED = WSO-QTY * WSO-PRICE
085900                 END-IF
086000                 PERFORM 510-POSITION-REMOVE-SHARES THRU 510-EXIT
086100                 ADD ORD-NOTIONAL TO WS-CASH
086200             END-IF
086300     END-EVALUATE.
086400*
086500     IF ORD-STATUS = 'FILLED'
086600         ADD 1 TO WS-TRADE-COUNT
086700         IF ORD-SIDE = 'BUY '
086800             ADD ORD-NOTIONAL TO WS-TOTAL-BUY-NOTIONAL
086900         ELSE
087000             ADD ORD-NOTIONAL TO WS-TOTAL-SELL-NOTIONAL
087100         END-IF
087200         PERFORM 620-COMPUTE-EQUITY THRU 620-EXIT
087300         IF WS-EQUITY > WS-HWM
087400             MOVE WS-EQUITY TO WS-HWM
087500         END-IF
087600     END-IF.
087700*
087800     WRITE ORDER-LEDGER-RECORD.
087900     ADD 1 TO WS-LEDGER-WRITE-COUNT.
088000 690-EXECUTE-ORDER-EXIT.
088100     EXIT.
088200*
088300*-----------------------------------------------------------------
088400* 620 - EQUITY = CASH + SIGMA(QTY * CURRENT PRICE) OVER THE
088500*   POSITION TABLE.
088600*-----------------------------------------------------------------
088700 620-COMPUTE-EQUITY.
088800     MOVE WS-CASH TO WS-EQUITY.
088900     PERFORM 621-ADD-ONE-POSITION THRU 621-EXIT
089000         VARYING POS-IDX FROM 1 BY 1
089100         UNTIL POS-IDX > POSITION-COUNT.
089200 620-EXIT.
089300     EXIT.
089400*
089500 621-ADD-ONE-POSITION.
089600     COMPUTE WS-EQUITY ROUNDED = WS-EQUITY +
089700         (POS-QTY(POS-IDX) * POS-CUR-PRICE(POS-IDX)).
089800 621-EXIT.
089900     EXIT.
090000*
090100*-----------------------------------------------------------------
090200* 630 - DRAWDOWN AGAINST THE RUNNING HIGH-WATER MARK.
090300*-----------------------------------------------------------------
090400 630-COMPUTE-DRAWDOWN-PCT.
090500     IF WS-HWM > 0
090600         COMPUTE WS-DRAWDOWN-PCT ROUNDED =
090700             (WS-EQUITY - WS-HWM) / WS-HWM * 100
090800     ELSE
090900         MOVE 0 TO WS-DRAWDOWN-PCT
091000     END-IF.
091100 630-EXIT.
091200     EXIT.
091300*
091400*===================================================================
091500* SECTION - MOMENTUM STRATEGY
091600*===================================================================
091700 700-SCORE-MOMENTUM.
091800     MOVE SYM-CUR-PTR(SYM-IDX) TO WS-BAR-N.
091900     IF WS-BAR-N < CFG-MOM-REQ-BARS
092000         GO TO 790-SCORE-MOMENTUM-EXIT
092100     END-IF.
092200*
092300     MOVE CFG-MOM-FAST-DAYS TO WS-N.
092400     MOVE WS-BAR-N          TO WS-I.
092500     PERFORM 710-SMA THRU 710-EXIT.
092600     MOVE WS-SUM TO WS-FAST-MA-NOW.
092700*
092800     MOVE CFG-MOM-SLOW-DAYS TO WS-N.
092900     MOVE WS-BAR-N          TO WS-I.
093000     PERFORM 710-SMA THRU 710-EXIT.
093100     MOVE WS-SUM TO WS-SLOW-MA-NOW.
093200*
093300     MOVE CFG-MOM-FAST-DAYS TO WS-N.
093400     COMPUTE WS-I = WS-BAR-N - 1.
093500     PERFORM 710-SMA THRU 710-EXIT.
093600     MOVE WS-SUM TO WS-FAST-MA-PRV.
093700*
093800     MOVE CFG-MOM-SLOW-DAYS TO WS-N.
093900     COMPUTE WS-I = WS-BAR-N - 1.
094000     PERFORM 710-SMA THRU 710-EXIT.
094100     MOVE WS-SUM TO WS-SLOW-MA-PRV.
094200*
094300     IF WS-FAST-MA-NOW > WS-SLOW-MA-NOW
094400         AND WS-FAST-MA-PRV NOT > WS-SLOW-MA-PRV
094500         MOVE 1.0 TO WS-RAW-SIGNAL
094600     ELSE
094700         IF WS-FAST-MA-NOW > WS-SLOW-MA-NOW
094800             MOVE 0.5 TO WS-RAW-SIGNAL
094900         ELSE
095000             IF WS-FAST-MA-NOW < WS-SLOW-MA-NOW
095100                 AND WS-FAST-MA-PRV NOT < WS-SLOW-MA-PRV
095200                 MOVE -1.0 TO WS-RAW-SIGNAL
095300             ELSE
095400                 MOVE -0.5 TO WS-RAW-SIGNAL
095500             END-IF
095600         END-IF
095700     END-IF.
095800*
095900     COMPUTE WS-SCORE ROUNDED = (WS-RAW-SIGNAL + 1.0) * 50.
096000     ADD 1 TO SIGNAL-COUNT.
096100     MOVE SYM-CODE(SYM-IDX) TO SIG-SYMBOL(SIGNAL-COUNT).
096200     MOVE WS-SCORE           TO SIG-SCORE(SIGNAL-COUNT).
096300 790-SCORE-MOMENTUM-EXIT.
096400     EXIT.
096500*
096600*-----------------------------------------------------------------
096700* 710-SMA - SIMPLE MOVING AVERAGE OF THE WS-N BARS ENDING AT
096800*   INDEX WS-I (INCLUSIVE) OF SYM-IDX'S HISTORY.  RESULT IN
096900*   WS-SUM (RE-USED AS THE RESULT REGISTER - NOT A RUNNING TOTAL
097000*   ACROSS CALLS).
097100*-----------------------------------------------------------------
097200 710-SMA.
097300     MOVE 0 TO WS-SUM.
097400     COMPUTE WS-J = WS-I - WS-N + 1.
097500     PERFORM 711-ADD-ONE-CLOSE THRU 711-EXIT
097600         VARYING WS-J FROM WS-J BY 1
097700         UNTIL WS-J > WS-I.
097800     DIVIDE WS-SUM BY WS-N GIVING WS-SUM ROUNDED.
097900 710-EXIT.
098000     EXIT.
098100*
098200 711-ADD-ONE-CLOSE.
098300     ADD SYM-BAR-CLOSE(SYM-IDX WS-J) TO WS-SUM.
098400 711-EXIT.
098500     EXIT.
098600*
098700*===================================================================
098800* SECTION - RAMMAGEDDON STRATEGY
098900*===================================================================
099000* SYMBOL SET IS FIXED: MU, DELL, HPQ, AAPL, SMH.  MU/DELL SCORES
099100* NEED THE PAIRS Z-SCORE SO BOTH MUST BE PRESENT WITH >= 220
099200* BARS; THE OTHER THREE ARE GATED ON THEIR OWN BAR COUNT ONLY.
099300*-----------------------------------------------------------------
099400 750-SCORE-RAMMAGEDDON.
099500     PERFORM 751-LOCATE-PAIR-SYMBOLS THRU 751-EXIT
099600         VARYING WS-I FROM 1 BY 1
099700         UNTIL WS-I > SYMBOL-COUNT.
099800     IF SYM-CODE(SYM-IDX) = 'MU'
099900         IF WS-MU-N >= CFG-RAM-REQ-BARS AND WS-DELL-N >= CFG-RAM-REQ-BARS
100000             PERFORM 760-COMPUTE-RSI-14  THRU 760-EXIT
100100             PERFORM 765-COMPUTE-MA-PAIR THRU 765-EXIT
100200             PERFORM 770-COMPUTE-PAIRS-Z THRU 770-EXIT
100300             MOVE 50 TO WS-SCORE
100400             IF SYM-BAR-CLOSE(SYM-IDX SYM-CUR-PTR(SYM-IDX)) > WS-MA200
100500                 ADD 15 TO WS-SCORE
100600             END-IF
100700             IF WS-RSI < 35
100800                 ADD 15 TO WS-SCORE
100900             END-IF
101000             IF WS-MA50 > WS-MA200
101100                 ADD 10 TO WS-SCORE
101200             END-IF
101300             IF WS-PAIRS-Z < CFG-PAIRS-LONG-Z
101400                 ADD 20 TO WS-SCORE
101500             END-IF
101600             IF WS-PAIRS-Z > CFG-PAIRS-EXIT-Z
101700                 SUBTRACT 25 FROM WS-SCORE
101800             END-IF
101900             PERFORM 780-CLAMP-SCORE THRU 780-EXIT
102000             PERFORM 785-ADD-SIGNAL  THRU 785-EXIT
102100         END-IF
102200     END-IF.
102300     IF SYM-CODE(SYM-IDX) = 'DELL'
102400         IF WS-MU-N >= CFG-RAM-REQ-BARS AND WS-DELL-N >= CFG-RAM-REQ-BARS
102500             PERFORM 770-COMPUTE-PAIRS-Z THRU 770-EXIT
102600             MOVE 50 TO WS-SCORE
102700             IF WS-PAIRS-Z < CFG-PAIRS-LONG-Z
102800                 SUBTRACT 25 FROM WS-SCORE
102900             END-IF
103000             IF WS-PAIRS-Z > CFG-PAIRS-EXIT-Z
103100                 ADD 15 TO WS-SCORE
103200             END-IF
103300             SUBTRACT 10 FROM WS-SCORE
103400             PERFORM 780-CLAMP-SCORE THRU 780-EXIT
103500             PERFORM 785-ADD-SIGNAL  THRU 785-EXIT
103600         END-IF
103700     END-IF.
103800     IF SYM-CODE(SYM-IDX) = 'HPQ'
103900         IF SYM-CUR-PTR(SYM-IDX) >= CFG-RAM-REQ-BARS
104000             MOVE 35 TO WS-SCORE
104100             PERFORM 785-ADD-SIGNAL THRU 785-EXIT
104200         END-IF
104300     END-IF.
104400     IF SYM-CODE(SYM-IDX) = 'AAPL'
104500         IF SYM-CUR-PTR(SYM-IDX) >= CFG-RAM-REQ-BARS
104600             MOVE 62 TO WS-SCORE
104700             PERFORM 785-ADD-SIGNAL THRU 785-EXIT
104800         END-IF
104900     END-IF.
105000     IF SYM-CODE(SYM-IDX) = 'SMH'
105100         IF SYM-CUR-PTR(SYM-IDX) >= CFG-RAM-REQ-BARS
105200             MOVE 58 TO WS-SCORE
105300             PERFORM 785-ADD-SIGNAL THRU 785-EXIT
105400         END-IF
105500     END-IF.
105600 789-SCORE-RAMMAGEDDON-EXIT.
105700     EXIT.
105800*
105900 751-LOCATE-PAIR-SYMBOLS.
106000     IF WS-I = 1
106100         MOVE 0 TO WS-MU-N
106200         MOVE 0 TO WS-DELL-N
106300     END-IF.
106400     IF SYM-CODE(WS-I) = 'MU' AND SYM-HAS-BAR-TODAY(WS-I) = 'Y'
106500         MOVE WS-I              TO WS-MU-IDX
106600         MOVE SYM-CUR-PTR(WS-I) TO WS-MU-N
106700     END-IF.
106800     IF SYM-CODE(WS-I) = 'DELL' AND SYM-HAS-BAR-TODAY(WS-I) = 'Y'
106900         MOVE WS-I              TO WS-DELL-IDX
107000         MOVE SYM-CUR-PTR(WS-I) TO WS-DELL-N
107100     END-IF.
107200 751-EXIT.
107300     EXIT.
107400*
107500 760-COMPUTE-RSI-14.
107600     MOVE 0 TO WS-AVG-GAIN, WS-AVG-LOSS.
107700     MOVE SYM-CUR-PTR(WS-MU-IDX) TO WS-BAR-N.
107800     COMPUTE WS-J = WS-BAR-N - CFG-RSI-PERIOD + 1.
107900     PERFORM 761-ADD-ONE-DELTA THRU 761-EXIT
108000         VARYING WS-J FROM WS-J BY 1
108100         UNTIL WS-J > WS-BAR-N.
108200     DIVIDE WS-AVG-GAIN BY CFG-RSI-PERIOD GIVING WS-AVG-GAIN ROUNDED.
108300     DIVIDE WS-AVG-LOSS BY CFG-RSI-PERIOD GIVING WS-AVG-LOSS ROUNDED.
108400     IF WS-AVG-LOSS = 0
108500         MOVE 50 TO WS-RSI
108600     ELSE
108700         DIVIDE WS-AVG-GAIN BY WS-AVG-LOSS GIVING WS-RS ROUNDED
108800         COMPUTE WS-RSI ROUNDED = 100 - (100 / (1 + WS-RS))
108900     END-IF.
109000 760-EXIT.
109100     EXIT.
109200*
109300 761-ADD-ONE-DELTA.
109400     COMPUTE WS-DELTA =
109500         SYM-BAR-CLOSE(WS-MU-IDX WS-J)
109600         - SYM-BAR-CLOSE(WS-MU-IDX WS-J - 1).
109700     IF WS-DELTA > 0
109800         ADD WS-DELTA TO WS-AVG-GAIN
109900     ELSE
110000         SUBTRACT WS-DELTA FROM WS-AVG-LOSS
110100     END-IF.
110200 761-EXIT.
110300     EXIT.
110400*
110500*-----------------------------------------------------------------
110600* 765 - MU-SIDE MOVING AVERAGES.  SYM-IDX IS ALREADY THE MU
110700*   ENTRY WHEN THIS IS CALLED (SEE 750 - MU BRANCH ONLY).
110800*-----------------------------------------------------------------
110900 765-COMPUTE-MA-PAIR.
111000     MOVE SYM-CUR-PTR(SYM-IDX) TO WS-I.
111100     MOVE CFG-RAM-MA-FAST-DAYS TO WS-N.
111200     PERFORM 710-SMA THRU 710-EXIT.
111300     MOVE WS-SUM TO WS-MA50.
111400     MOVE SYM-CUR-PTR(SYM-IDX) TO WS-I.
111500     MOVE CFG-RAM-MA-SLOW-DAYS TO WS-N.
111600     PERFORM 710-SMA THRU 710-EXIT.
111700     MOVE WS-SUM TO WS-MA200.
111800 765-EXIT.
111900     EXIT.
112000*
112100*-----------------------------------------------------------------
112200* 770 - 60-DAY Z-SCORE OF THE MU/DELL CLOSE RATIO (SAMPLE STD,
112300*   N-1).  BOTH ARRAYS ARE ASSUMED DATE-ALIGNED INDEX FOR INDEX
112400*   (SPEC NOTE: ONE ROW PER SYMBOL PER DATE).
112500*-----------------------------------------------------------------
112600 770-COMPUTE-PAIRS-Z.
112700     MOVE 0 TO WS-SUM.
112800     COMPUTE WS-I = SYM-CUR-PTR(WS-MU-IDX) - CFG-PAIRS-WINDOW-DAYS + 1.
112900     PERFORM 771-SUM-ONE-RATIO THRU 771-EXIT
113000         VARYING WS-J FROM WS-I BY 1
113100         UNTIL WS-J > SYM-CUR-PTR(WS-MU-IDX).
113200     DIVIDE WS-SUM BY CFG-PAIRS-WINDOW-DAYS
113300         GIVING WS-RATIO-MEAN ROUNDED.
113400*
113500     MOVE 0 TO WS-DIFFSQ-SUM.
113600     PERFORM 772-SUM-ONE-SQ-DIFF THRU 772-EXIT
113700         VARYING WS-J FROM WS-I BY 1
113800         UNTIL WS-J > SYM-CUR-PTR(WS-MU-IDX).
113900     IF CFG-PAIRS-WINDOW-DAYS > 1
114000         DIVIDE WS-DIFFSQ-SUM BY (CFG-PAIRS-WINDOW-DAYS - 1)
114100             GIVING WS-RATIO-VAR ROUNDED
114200     ELSE
114300         MOVE 0 TO WS-RATIO-VAR
114400     END-IF.
114500     MOVE WS-RATIO-VAR TO WS-SQRT-INPUT.
114600     PERFORM 899-COMPUTE-SQUARE-ROOT THRU 899-EXIT.
114700     MOVE WS-SQRT-RESULT TO WS-RATIO-STD.
114800*
114900     IF WS-RATIO-STD = 0
115000         MOVE 0 TO WS-PAIRS-Z
115100     ELSE
115200         DIVIDE SYM-BAR-CLOSE(WS-MU-IDX SYM-CUR-PTR(WS-MU-IDX))
115300             BY SYM-BAR-CLOSE(WS-DELL-IDX SYM-CUR-PTR(WS-DELL-IDX))
115400             GIVING WS-RATIO ROUNDED
115500         COMPUTE WS-PAIRS-Z ROUNDED =
115600             (WS-RATIO - WS-RATIO-MEAN) / WS-RATIO-STD
115700     END-IF.
115800 770-EXIT.
115900     EXIT.
116000*
116100 771-SUM-ONE-RATIO.
116200     DIVIDE SYM-BAR-CLOSE(WS-MU-IDX WS-J)
116300         BY SYM-BAR-CLOSE(WS-DELL-IDX WS-J)
116400         GIVING WS-RATIO ROUNDED.
116500     ADD WS-RATIO TO WS-SUM.
116600 771-EXIT.
116700     EXIT.
116800*
116900 772-SUM-ONE-SQ-DIFF.
117000     DIVIDE SYM-BAR-CLOSE(WS-MU-IDX WS-J)
117100         BY SYM-BAR-CLOSE(WS-DELL-IDX WS-J)
117200         GIVING WS-RATIO ROUNDED.
117300     COMPUTE WS-DIFFSQ-SUM ROUNDED = WS-DIFFSQ-SUM +
117400         ((WS-RATIO - WS-RATIO-MEAN) * (WS-RATIO - WS-RATIO-MEAN)).
117500 772-EXIT.
117600     EXIT.
117700*
117800 780-CLAMP-SCORE.
117900     IF WS-SCORE > 100
118000         MOVE 100 TO WS-SCORE
118100     END-IF.
118200     IF WS-SCORE < 0
118300         MOVE 0 TO WS-SCORE
118400     END-IF.
118500 780-EXIT.
118600     EXIT.
118700*
118800 785-ADD-SIGNAL.
118900     ADD 1 TO SIGNAL-COUNT.
119000     MOVE SYM-CODE(SYM-IDX) TO SIG-SYMBOL(SIGNAL-COUNT).
119100     MOVE WS-SCORE           TO SIG-SCORE(SIGNAL-COUNT).
119200 785-EXIT.
119300     EXIT.
119400*
119500*===================================================================
119600* SECTION - RISK AND PERFORMANCE METRICS
119700*===================================================================
119900 800-COMPUTE-METRICS.
120000     PERFORM 810-COMPUTE-MAX-DRAWDOWN  THRU 810-EXIT.
120100     PERFORM 815-COMPUTE-RETURNS       THRU 815-EXIT.
120200     PERFORM 820-COMPUTE-WIN-RATE      THRU 820-EXIT.
120300     PERFORM 830-COMPUTE-PROFIT-FACTOR THRU 830-EXIT.
120400     PERFORM 840-COMPUTE-SHARPE        THRU 840-EXIT.
120500 890-METRICS-EXIT.
120600     EXIT.
120700*
120800 810-COMPUTE-MAX-DRAWDOWN.
120900     MOVE 0 TO WS-MAX-DRAWDOWN.
121000     MOVE 0 TO WS-RUN-MAX-EQUITY.
121100     PERFORM 811-CHECK-ONE-POINT THRU 811-EXIT
121200         VARYING WS-I FROM 1 BY 1
121300         UNTIL WS-I > EQC-COUNT.
121400 810-EXIT.
121500     EXIT.
121600*
121700 811-CHECK-ONE-POINT.
121800     IF EQC-ENTRY(WS-I) > WS-RUN-MAX-EQUITY
121900         MOVE EQC-ENTRY(WS-I) TO WS-RUN-MAX-EQUITY
122000     END-IF.
122100     IF WS-RUN-MAX-EQUITY > 0
122200         COMPUTE WS-DD-THIS ROUNDED =
122300             (EQC-ENTRY(WS-I) - WS-RUN-MAX-EQUITY) / WS-RUN-MAX-EQUITY
122400         IF WS-DD-THIS < WS-MAX-DRAWDOWN
122500             MOVE WS-DD-THIS TO WS-MAX-DRAWDOWN
122600         END-IF
122700     END-IF.
122800 811-EXIT.
122900     EXIT.
123000*
123100*-----------------------------------------------------------------
123200* 815 - DAILY RETURNS FROM THE RECORDED EQUITY CURVE.
123300*-----------------------------------------------------------------
123400 815-COMPUTE-RETURNS.
123500     MOVE 0 TO WS-RET-COUNT, WS-RET-POS-COUNT.
123600     MOVE 0 TO WS-SUM-POS-RET, WS-SUM-NEG-RET.
123700     PERFORM 816-ADD-ONE-RETURN THRU 816-EXIT
123800         VARYING WS-I FROM 2 BY 1
123900         UNTIL WS-I > EQC-COUNT.
124000 815-EXIT.
124100     EXIT.
124200*
124300 816-ADD-ONE-RETURN.
124400     IF EQC-ENTRY(WS-I - 1) NOT = 0
124500         ADD 1 TO WS-RET-COUNT
124600         COMPUTE WS-RET-THIS ROUNDED =
124700             (EQC-ENTRY(WS-I) / EQC-ENTRY(WS-I - 1)) - 1
124800         IF WS-RET-THIS > 0
124900             ADD 1 TO WS-RET-POS-COUNT
125000             ADD WS-RET-THIS TO WS-SUM-POS-RET
125100         ELSE
125200             IF WS-RET-THIS < 0
125300                 ADD WS-RET-THIS TO WS-SUM-NEG-RET
125400             END-IF
125500         END-IF
125600     END-IF.
125700 816-EXIT.
125800     EXIT.
125900*
126000 820-COMPUTE-WIN-RATE.
126100     IF WS-RET-COUNT > 0
126200         COMPUTE WS-WIN-RATE ROUNDED =
126300             WS-RET-POS-COUNT / WS-RET-COUNT * 100
126400     ELSE
126500         MOVE 0 TO WS-WIN-RATE
126600     END-IF.
126700 820-EXIT.
126800     EXIT.
126900*
127000 830-COMPUTE-PROFIT-FACTOR.
127100     IF WS-RET-COUNT = 0
127200         MOVE 0 TO WS-PROFIT-FACTOR
127300     ELSE
127400         IF WS-SUM-NEG-RET = 0
127500             IF WS-SUM-POS-RET > 0
127600                 MOVE 999.99 TO WS-PROFIT-FACTOR
127700             ELSE
127800                 MOVE 0 TO WS-PROFIT-FACTOR
127900             END-IF
128000         ELSE
128100             COMPUTE WS-PROFIT-FACTOR ROUNDED =
128200                 WS-SUM-POS-RET / (WS-SUM-NEG-RET * -1)
128300         END-IF
128400     END-IF.
128500 830-EXIT.
128600     EXIT.
128700*
128800*-----------------------------------------------------------------
128900* 840 - SHARPE-STYLE RATIO = MEAN(R)/STDDEV(R) * SQRT(252).
129000*-----------------------------------------------------------------
129100 840-COMPUTE-SHARPE.
129200     IF WS-RET-COUNT = 0
129300         MOVE 0 TO WS-SHARPE-RATIO
129400     ELSE
129500         COMPUTE WS-RET-MEAN ROUNDED =
129600             (WS-SUM-POS-RET + WS-SUM-NEG-RET) / WS-RET-COUNT
129700         MOVE 0 TO WS-DIFFSQ-SUM
129800         PERFORM 841-ADD-ONE-SQ-DIFF THRU 841-EXIT
129900             VARYING WS-I FROM 2 BY 1
130000             UNTIL WS-I > EQC-COUNT
130100         IF WS-RET-COUNT > 1
130200             DIVIDE WS-DIFFSQ-SUM BY (WS-RET-COUNT - 1)
130300                 GIVING WS-RET-VAR ROUNDED
130400         ELSE
130500             MOVE 0 TO WS-RET-VAR
130600         END-IF
130700         MOVE WS-RET-VAR TO WS-SQRT-INPUT
130800         PERFORM 899-COMPUTE-SQUARE-ROOT THRU 899-EXIT
130900         MOVE WS-SQRT-RESULT TO WS-RET-STD
131000         IF WS-RET-STD = 0
131100             MOVE 0 TO WS-SHARPE-RATIO
131200         ELSE
131300             COMPUTE WS-SHARPE-RATIO ROUNDED =
131400                 (WS-RET-MEAN / WS-RET-STD) * WS-SQRT-252
131500         END-IF
131600     END-IF.
131700 840-EXIT.
131800     EXIT.
131900*
132000 841-ADD-ONE-SQ-DIFF.
132100     IF EQC-ENTRY(WS-I - 1) NOT = 0
132200         COMPUTE WS-RET-THIS ROUNDED =
132300             (EQC-ENTRY(WS-I) / EQC-ENTRY(WS-I - 1)) - 1
132400         COMPUTE WS-DIFFSQ-SUM ROUNDED = WS-DIFFSQ-SUM +
132500             ((WS-RET-THIS - WS-RET-MEAN) * (WS-RET-THIS - WS-RET-MEAN))
132600     END-IF.
132700 841-EXIT.
132800     EXIT.
132900*
133000*-----------------------------------------------------------------
133100* 899 - NEWTON-RAPHSON SQUARE ROOT.  12 ITERATIONS IS PLENTY FOR
133200*   THE PRECISION CARRIED IN THIS PROGRAM (SHOP HAS NO SQRT IN
133300*   THE RUNTIME LIBRARY ON THIS COMPILER - SEE TD-047).
133400*-----------------------------------------------------------------
133500 899-COMPUTE-SQUARE-ROOT.
133600     IF WS-SQRT-INPUT <= 0
133700         MOVE 0 TO WS-SQRT-RESULT
133800         GO TO 899-EXIT
133900     END-IF.
134000     DIVIDE WS-SQRT-INPUT BY 2 GIVING WS-SQRT-GUESS ROUNDED.
134100     IF WS-SQRT-GUESS = 0
134200         MOVE 1 TO WS-SQRT-GUESS
134300     END-IF.
134400     PERFORM 898-ONE-NEWTON-STEP THRU 898-EXIT
134500         VARYING WS-SQRT-ITER FROM 1 BY 1
134600         UNTIL WS-SQRT-ITER > 12.
134700 899-EXIT.
134800     EXIT.
134900*
135000 898-ONE-NEWTON-STEP.
135100     COMPUTE WS-SQRT-RESULT ROUNDED =
135200         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
135300     MOVE WS-SQRT-RESULT TO WS-SQRT-GUESS.
135400 898-EXIT.
135500     EXIT.
135600*
135700*===================================================================
135800* SECTION - REPORTS
135900*===================================================================
136000 900-PRINT-REPORT.
136100     PERFORM 910-PRINT-HEADER       THRU 910-EXIT.
136200     PERFORM 920-PRINT-SUMMARY      THRU 920-EXIT.
136300     PERFORM 930-PRINT-POSITIONS    THRU 930-EXIT.
136400     PERFORM 940-PRINT-TRADE-LEDGER THRU 940-EXIT.
136500 990-PRINT-REPORT-EXIT.
136600     EXIT.
136700*
136800 905-WRITE-RPT-LINE.
136900     WRITE RPT-LINE.
137000     ADD 1 TO WS-RPT-WRITE-COUNT.
137100 905-EXIT.
137200     EXIT.
137300*
137400 910-PRINT-HEADER.
137500     MOVE ALL '=' TO RPTH-TEXT.
137600     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
137700     MOVE SPACES TO RPTH-TEXT.
137800     MOVE 'BACKTEST RESULTS' TO RPTH-TEXT.
137900     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
138000     MOVE ALL '=' TO RPTH-TEXT.
138100     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
138200 910-EXIT.
138300     EXIT.
138400*
138500 920-PRINT-SUMMARY.
138600     PERFORM 620-COMPUTE-EQUITY THRU 620-EXIT.
138700     MOVE WS-EQUITY TO WS-EQUITY-E.
138800     MOVE 'FINAL EQUITY'         TO RPTS-LABEL.
138900     MOVE WS-EQUITY-E            TO RPTS-VALUE.
139000     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
139100*
139200     COMPUTE WS-RETURN-PCT ROUNDED =
139300         (WS-EQUITY - CFG-INITIAL-CAPITAL) / CFG-INITIAL-CAPITAL * 100.
139400     MOVE WS-RETURN-PCT TO WS-PCT-E.
139500     MOVE 'TOTAL RETURN (%)'     TO RPTS-LABEL.
139600     MOVE WS-PCT-E               TO RPTS-VALUE.
139700     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
139800*
139900     COMPUTE WS-PCT-E = WS-MAX-DRAWDOWN * 100.
140000     MOVE 'MAX DRAWDOWN (%)'     TO RPTS-LABEL.
140100     MOVE WS-PCT-E               TO RPTS-VALUE.
140200     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
140300*
140400     MOVE WS-TRADE-COUNT TO WS-COUNT-E.
140500     MOVE 'NUMBER OF TRADES'     TO RPTS-LABEL.
140600     MOVE WS-COUNT-E             TO RPTS-VALUE.
140700     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
140800*
140900     MOVE WS-SHARPE-RATIO TO WS-RATIO-E.
141000     MOVE 'SHARPE RATIO'         TO RPTS-LABEL.
141100     MOVE WS-RATIO-E             TO RPTS-VALUE.
141200     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
141300*
141400     MOVE WS-WIN-RATE TO WS-PCT-E.
141500     MOVE 'WIN RATE (%)'         TO RPTS-LABEL.
141600     MOVE WS-PCT-E               TO RPTS-VALUE.
141700     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
141800*
141900     MOVE WS-PROFIT-FACTOR TO WS-RATIO-E.
142000     MOVE 'PROFIT FACTOR'        TO RPTS-LABEL.
142100     MOVE WS-RATIO-E             TO RPTS-VALUE.
142200     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
142300 920-EXIT.
142400     EXIT.
142500*
142600*-----------------------------------------------------------------
142700* 930 - OPEN POSITION LISTING WITH CONTROL TOTALS.
142800*-----------------------------------------------------------------
142900 930-PRINT-POSITIONS.
143000     MOVE SPACES TO RPTH-TEXT.
143100     MOVE 'OPEN POSITIONS' TO RPTH-TEXT.
143200     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
143300     MOVE 0 TO WS-SUM.
143400     MOVE 0 TO WS-DIFFSQ-SUM.
143500     PERFORM 931-PRINT-ONE-POSITION THRU 931-EXIT
143600         VARYING POS-IDX FROM 1 BY 1
143700         UNTIL POS-IDX > POSITION-COUNT.
143800     MOVE WS-SUM        TO RPTP-MKT-VALUE.
143900     MOVE WS-DIFFSQ-SUM TO RPTP-UNREAL-PNL.
144000     MOVE 'TOTAL   '    TO RPTP-SYMBOL.
144100     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
144200     PERFORM 620-COMPUTE-EQUITY THRU 620-EXIT.
144300     MOVE WS-CASH   TO WS-EQUITY-E.
144400     MOVE 'CASH'         TO RPTS-LABEL.
144500     MOVE WS-EQUITY-E    TO RPTS-VALUE.
144600     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
144700     MOVE WS-EQUITY TO WS-EQUITY-E.
144800     MOVE 'TOTAL EQUITY' TO RPTS-LABEL.
144900     MOVE WS-EQUITY-E    TO RPTS-VALUE.
145000     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
145100 930-EXIT.
145200     EXIT.
145300*
145400 931-PRINT-ONE-POSITION.
145500     MOVE POS-SYMBOL(POS-IDX)     TO RPTP-SYMBOL.
145600     MOVE POS-QTY(POS-IDX)        TO RPTP-QTY.
145700     MOVE POS-AVG-COST(POS-IDX)   TO RPTP-AVG-COST.
145800     MOVE POS-CUR-PRICE(POS-IDX)  TO RPTP-CUR-PRICE.
145900     COMPUTE WS-RATIO ROUNDED =
146000         POS-QTY(POS-IDX) * POS-CUR-PRICE(POS-IDX).
146100     MOVE WS-RATIO                 TO RPTP-MKT-VALUE.
146200     MOVE POS-UNREAL-PNL(POS-IDX)  TO RPTP-UNREAL-PNL.
146300     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
146400     ADD WS-RATIO TO WS-SUM.
146500     ADD POS-UNREAL-PNL(POS-IDX) TO WS-DIFFSQ-SUM.
146600 931-EXIT.
146700     EXIT.
146800*
146900*-----------------------------------------------------------------
147000* 940 - TRADE LEDGER SECTION.  LEDGER-FILE WAS WRITTEN OUTPUT
147100*   DURING THE RUN; IT IS CLOSED AND REOPENED INPUT SO ITS ROWS
147200*   CAN BE ECHOED ONTO THE PRINT FILE (TD-108).
147300*-----------------------------------------------------------------
147400 940-PRINT-TRADE-LEDGER.
147500     MOVE SPACES TO RPTH-TEXT.
147600     MOVE 'TRADE LEDGER' TO RPTH-TEXT.
147700     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
147800     CLOSE LEDGER-FILE.
147900     OPEN INPUT LEDGER-FILE.
148000     MOVE 'N' TO LEDGER-EOF-SW.
148100     PERFORM 945-READ-LEDGER THRU 945-EXIT.
148200     PERFORM 946-PRINT-ONE-TRADE THRU 946-EXIT
148300         UNTIL LEDGER-EOF.
148400     CLOSE LEDGER-FILE.
148500     OPEN EXTEND LEDGER-FILE.
148600     MOVE 'CONTROL TOTALS' TO ORDT-LITERAL.
148700     MOVE WS-TOTAL-BUY-NOTIONAL  TO ORDT-TOTAL-BUY-NOTIONAL.
148800     MOVE WS-TOTAL-SELL-NOTIONAL TO ORDT-TOTAL-SELL-NOTIONAL.
148900     WRITE ORDER-LEDGER-TOTAL.
149000     CLOSE LEDGER-FILE.
149100     MOVE WS-TOTAL-BUY-NOTIONAL TO WS-EQUITY-E.
149200     MOVE 'TOTAL BOUGHT NOTIONAL' TO RPTS-LABEL.
149300     MOVE WS-EQUITY-E              TO RPTS-VALUE.
149400     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
149500     MOVE WS-TOTAL-SELL-NOTIONAL TO WS-EQUITY-E.
149600     MOVE 'TOTAL SOLD NOTIONAL'   TO RPTS-LABEL.
149700     MOVE WS-EQUITY-E              TO RPTS-VALUE.
149800     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
149900 940-EXIT.
150000     EXIT.
150100*
150200 945-READ-LEDGER.
150300     READ LEDGER-FILE
150400         AT END SET LEDGER-EOF TO TRUE.
150500 945-EXIT.
150600     EXIT.
150700*
150800 946-PRINT-ONE-TRADE.
150900     MOVE ORD-DATE          TO RPTT-DATE.
151000     MOVE ORD-SYMBOL        TO RPTT-SYMBOL.
151100     MOVE ORD-SIDE          TO RPTT-SIDE.
151200     MOVE ORD-QTY           TO RPTT-QTY.
151300     MOVE ORD-FILL-PRICE    TO RPTT-FILL-PRICE.
151400     MOVE ORD-NOTIONAL      TO RPTT-NOTIONAL.
151500     MOVE ORD-STATUS        TO RPTT-STATUS.
151600     MOVE ORD-REASON        TO RPTT-REASON.
151700     PERFORM 905-WRITE-RPT-LINE THRU 905-EXIT.
151800     PERFORM 945-READ-LEDGER THRU 945-EXIT.
151900 946-EXIT.
152000     EXIT.
152100*
152200 END PROGRAM QTDBTCH.

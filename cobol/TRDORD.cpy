000100*---------------------------------------------------------------*
000200*  TRDORD    - ORDER / TRADE-LEDGER RECORD.  SHARED BY QTDBTCH  *
000300*  (LEDGER-FILE, EXECUTED/REJECTED ORDERS FROM THE REBALANCE    *
000400*  STEP) AND QTDSIZE (SIZE-OUT-FILE, CANDIDATE ORDERS FROM THE  *
000500*  ORDER-SIZING/RISK-MANAGER STEP).                             *
000600*---------------------------------------------------------------*
000700 01  ORDER-LEDGER-RECORD.
000800     05  ORD-DATE                    PIC 9(08).
000900     05  ORD-SYMBOL                  PIC X(08).
001000     05  ORD-SIDE                    PIC X(04).
001100     05  ORD-QTY                     PIC S9(09).
001200     05  ORD-FILL-PRICE              PIC S9(07)V9(04).
001300     05  ORD-NOTIONAL                PIC S9(11)V99.
001400     05  ORD-STATUS                  PIC X(10).
001500     05  ORD-REASON                  PIC X(40).
001600     05  FILLER                      PIC X(17).
001700*---------------------------------------------------------------*
001800*  CONTROL-TOTAL LINE - WRITTEN ONCE AT THE END OF THE LEDGER   *
001900*  FILE (TOTAL BOUGHT NOTIONAL / TOTAL SOLD NOTIONAL).  ADDED   *
002000*  2020-08-14 M.OKAFOR TKT#TD-142 SO recon COULD FOOT THE FILE. *
002100*---------------------------------------------------------------*
002200 01  ORDER-LEDGER-TOTAL REDEFINES ORDER-LEDGER-RECORD.
002300     05  ORDT-LITERAL                PIC X(20).
002400     05  ORDT-TOTAL-BUY-NOTIONAL     PIC S9(11)V99.
002500     05  ORDT-TOTAL-SELL-NOTIONAL    PIC S9(11)V99.
002600     05  FILLER                      PIC X(63).

000100*---------------------------------------------------------------*
000200*  TRDCFG    - TRADING DESK BATCH - RUN CONSTANTS COPYBOOK      *
000300*  ORIGIN    - QUANT DESK CONVERSION PROJECT                    *
000400*  MAINT LOG - SEE PROGRAM CHANGE LOG FOR ENTRIES THAT TOUCHED  *
000500*              THIS MEMBER (SEARCH FOR "TRDCFG" TAG)            *
000600*---------------------------------------------------------------*
000700 01  TRD-CONFIG-VALUES.
000800     05  CFG-INITIAL-CAPITAL         PIC S9(9)V99
000900                                     VALUE 100000.00.
001000     05  CFG-MAX-POSITION-PCT        PIC S9V9(4)
001100                                     VALUE 0.1000.
001200     05  CFG-MAX-SECTOR-PCT          PIC S9V9(4)
001300                                     VALUE 0.3000.
001400     05  CFG-MAX-LEVERAGE            PIC S9V9(4)
001500                                     VALUE 1.0000.
001600     05  CFG-MIN-POSITIONS           PIC 9(3)     COMP
001700                                     VALUE 5.
001800     05  CFG-MAX-POSITIONS           PIC 9(3)     COMP
001900                                     VALUE 30.
002000     05  CFG-MAX-DRAWDOWN-PCT        PIC S9V9(4)
002100                                     VALUE 0.1500.
002200     05  CFG-NOTIONAL-PCT            PIC S9V9(4)
002300                                     VALUE 0.1200.
002400     05  CFG-MAX-NAMES               PIC 9(3)     COMP
002500                                     VALUE 5.
002600     05  CFG-LONG-THRESHOLD          PIC S9(3)V99
002700                                     VALUE +58.00.
002800     05  CFG-SHORT-THRESHOLD         PIC S9(3)V99
002900                                     VALUE +42.00.
003000     05  CFG-MOM-FAST-DAYS           PIC 9(3)     COMP
003100                                     VALUE 20.
003200     05  CFG-MOM-SLOW-DAYS           PIC 9(3)     COMP
003300                                     VALUE 50.
003400     05  CFG-MOM-REQ-BARS            PIC 9(3)     COMP
003500                                     VALUE 60.
003600     05  CFG-RSI-PERIOD              PIC 9(3)     COMP
003700                                     VALUE 14.
003800     05  CFG-RAM-MA-FAST-DAYS        PIC 9(3)     COMP
003900                                     VALUE 50.
004000     05  CFG-RAM-MA-SLOW-DAYS        PIC 9(3)     COMP
004100                                     VALUE 200.
004200     05  CFG-RAM-REQ-BARS            PIC 9(3)     COMP
004300                                     VALUE 220.
004400     05  CFG-PAIRS-WINDOW-DAYS       PIC 9(3)     COMP
004500                                     VALUE 60.
004600     05  CFG-PAIRS-LONG-Z            PIC S9V9(4)
004700                                     VALUE -1.0000.
004800     05  CFG-PAIRS-EXIT-Z            PIC S9V9(4)
004900                                     VALUE +2.0000.
005000     05  CFG-SNAPSHOT-INTERVAL       PIC 9(3)     COMP
005100                                     VALUE 10.
005200     05  FILLER                      PIC X(08).
005300*---------------------------------------------------------------*
005400*  SHORTABLE-SYMBOL TABLE - ONLY THESE MAY BE TARGETED SHORT     *
005500*  BY THE ORDER SIZING STEP (SEE QTDSIZE, PARA C0001-SIZE-      *
005600*  ORDERS).  ADD-BAK 2019-11-04 J.PATE  TKT#TD-118                *
005700*---------------------------------------------------------------*
005800 01  TRD-SHORTABLE-TABLE.
005900     05  CFG-SHORTABLE-ENTRY  OCCURS 2 TIMES
006000                              PIC X(08).
006100 01  TRD-SHORTABLE-VALUES     REDEFINES TRD-SHORTABLE-TABLE.
006200     05  FILLER               PIC X(08) VALUE 'DELL'.
006300     05  FILLER               PIC X(08) VALUE 'HPQ'.
